000100******************************************************************
000200*    ARPRULT  -  PROFILE ACCESS-RIGHT TABLE ENTRY                *
000300*    ONE ENTRY PER "PROFILE.GROUP = TIMEFILTER" LINE PARSED FROM  *
000400*    THE PROFILE-RULES-FILE AT B10-INITIALIZATION TIME.           *
000500******************************************************************
000600     05  ART-PROFILE-NAME          PIC  X(16).
000700     05  ART-GROUP-NAME            PIC  X(16).
000800     05  ART-TIME-FILTER-RULE      PIC  X(80).
000900     05  FILLER                    PIC  X(04).
