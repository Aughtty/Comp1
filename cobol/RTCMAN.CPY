000100******************************************************************
000200*    RTCMAN   -  SHOP RETURN CODE WORKING AREA (COPYLIB MEMBER)  *
000300*    SHARED ACROSS ALL WGS BATCH PROGRAMS TO KEEP A COMMON JOB-  *
000400*    STEP RETURN CODE / OPERATOR-REQUEST CONVENTION.              *
000500******************************************************************
000600 01  RTCMAN-PARMS.
000700     03  RTC-CODE                  PIC S9(04)   BINARY VALUE ZERO.
000800         88  RTC-IS-NORMAL                      VALUE 0.
000900         88  RTC-IS-WARNING                      VALUE 4.
001000         88  RTC-IS-SEVERE                       VALUE 8 THRU 16.
001100     03  RTC-REQUEST               PIC  X(01)   VALUE SPACE.
001200         88  RTC-REQUEST-FINISH                 VALUE 'F'.
001300         88  RTC-REQUEST-CONTINUE               VALUE 'C'.
001400     03  FILLER                    PIC  X(09).
