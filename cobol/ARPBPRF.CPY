000100******************************************************************
000200*    ARPBPRF  -  BADGE-TO-PROFILE ASSIGNMENT RECORD              *
000300*    A BADGE MAY CARRY SEVERAL PROFILES - ONE RECORD EACH.        *
000400*    KEY = BXP-BADGE-ID + BXP-PROFILE-NAME (NOT UNIQUE ALONE).    *
000500******************************************************************
000600 01  BADGE-PROFILE-RECORD.
000700     03  BXP-KEY.
000800         05  BXP-BADGE-ID          PIC  X(10).
000900         05  BXP-PROFILE-NAME      PIC  X(16).
001000     03  FILLER                    PIC  X(06).
