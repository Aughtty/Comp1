000100******************************************************************
000200*    BATCHRTN -  SHOP JOB-END LOGIC (COPYLIB)                    *
000300*    COPIED AT THE BOTTOM OF B20-TERMINATION FOR THE NORMAL,     *
000400*    NO-RTCMAN-NOTIFICATION PATH.  ALSO SUPPLIES B80-CALL-RTCMAN  *
000500*    /B85-EXIT, WHICH A PROGRAM MAY PERFORM EARLIER IN THE SAME   *
000600*    PARAGRAPH WHEN THE JOBSTREAM MUST BE TOLD TO FINISH.         *
000700******************************************************************
000800     MOVE RTC-CODE               TO RETURN-CODE.
000900     IF  RTC-CODE NOT = ZERO
001000         DISPLAY THIS-PGM ' ENDED, RETURN-CODE=' RTC-CODE
001100                               UPON PRINTER
001200     END-IF.
001300
001400 B80-CALL-RTCMAN.
001500     SET  RTC-REQUEST-FINISH     TO TRUE.
001600     CALL RTCMAN               USING RTCMAN-PARMS.
001700 B85-EXIT.
001800     EXIT.
