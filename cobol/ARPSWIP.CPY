000100******************************************************************
000200*    ARPSWIP  -  SWIPE TRANSACTION RECORD LAYOUT                 *
000300*    ONE RECORD PER CARD PRESENTATION AT A READER.  INPUT IS IN  *
000400*    ASCENDING SWIPE-TIMESTAMP ORDER - NOT KEYED.                 *
000500******************************************************************
000600 01  SWIPE-RECORD.
000700     03  SWP-TIMESTAMP             PIC  9(14).
000800     03  SWP-TIMESTAMP-R  REDEFINES
000900         SWP-TIMESTAMP.
001000         05  SWP-TS-CCYYMMDD       PIC  9(08).
001100         05  SWP-TS-HHMMSS         PIC  9(06).
001200     03  SWP-BADGE-ID              PIC  X(10).
001300     03  SWP-READER-ID             PIC  X(10).
001400     03  FILLER                    PIC  X(10).
