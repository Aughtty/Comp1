000100******************************************************************
000200*    ARPALOG  -  ACCESS-LOG OUTPUT RECORD LAYOUT                 *
000300*    ONE RECORD WRITTEN PER SWIPE PROCESSED, GRANTED OR DENIED.  *
000400******************************************************************
000500 01  ACCESS-LOG-RECORD.
000600     03  ALG-LOG-TIMESTAMP         PIC  9(14).
000700     03  ALG-BADGE-ID              PIC  X(10).
000800     03  ALG-READER-ID             PIC  X(10).
000900     03  ALG-RESOURCE-ID           PIC  X(10).
001000     03  ALG-USER-ID               PIC  X(10).
001100     03  ALG-RESULT                PIC  X(08).
001200         88  ALG-WAS-GRANTED                    VALUE 'GRANTED'.
001300         88  ALG-WAS-DENIED                     VALUE 'DENIED'.
001400     03  ALG-DENIAL-REASON         PIC  X(24).
001500     03  ALG-MESSAGE               PIC  X(60).
001600     03  ALG-FROM-ZONE-ID          PIC  X(12).
001700     03  ALG-TO-ZONE-ID            PIC  X(12).
001800     03  FILLER                    PIC  X(10).
