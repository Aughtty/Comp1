000100******************************************************************
000200*    BATCHINI -  SHOP JOB-START LOGIC (COPYLIB)                  *
000300*    COPIED INTO B10-INITIALIZATION BEFORE THE PROGRAM'S OWN     *
000400*    FILE TABLE IS BUILT.  PRINTS THE STANDARD RUN BANNER AND     *
000500*    GETS TODAY'S DATE FOR EXPIRY / GRACE-PERIOD COMPARISONS.     *
000600******************************************************************
000700     MOVE ZERO                   TO RTC-CODE.
000800
000900     DISPLAY SPACES              UPON PRINTER.
001000     DISPLAY '=================================================='
001100                               UPON PRINTER.
001200     DISPLAY THIS-PGM ' - WINSUPPLY ACCESS CONTROL BATCH RUN'
001300                               UPON PRINTER.
001400     IF  WITH-UPDATES
001500         DISPLAY '   MODE ....... UPDATE (MASTERS WILL CHANGE)'
001600                               UPON PRINTER
001700     ELSE
001800         DISPLAY '   MODE ....... REPORT ONLY'
001900                               UPON PRINTER
002000     END-IF.
002100     DISPLAY '=================================================='
002200                               UPON PRINTER.
002300     DISPLAY SPACES              UPON PRINTER.
002400
002500     SET  DTE-REQUEST-CURRENT-DATE
002600                                 TO TRUE.
002700     CALL DTEMAN               USING DTEMAN-PARMS.
002800     MOVE DTE-CCYYMMDD           TO WS-RUN-DATE.
