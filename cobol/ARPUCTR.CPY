000100******************************************************************
000200*    ARPUCTR  -  USAGE COUNTER RECORD LAYOUT                     *
000300*    KEY = UCT-BADGE-ID + UCT-GROUP-NAME.  DAY/WEEK/MONTH ROLLING *
000400*    WINDOW COUNTS OF GRANTED SWIPES, READ AT START OF RUN AND    *
000500*    REWRITTEN AT END OF RUN.                                     *
000600******************************************************************
000700 01  USAGE-COUNTER-RECORD.
000800     03  UCT-KEY.
000900         05  UCT-BADGE-ID          PIC  X(10).
001000         05  UCT-GROUP-NAME        PIC  X(16).
001100     03  UCT-DAY-DATE              PIC  9(08).
001200     03  UCT-DAY-COUNT             PIC  9(04).
001300     03  UCT-WEEK-YEAR             PIC  9(04).
001400     03  UCT-WEEK-NUMBER           PIC  9(02).
001500     03  UCT-WEEK-COUNT            PIC  9(04).
001600     03  UCT-MONTH-KEY             PIC  9(06).
001700     03  UCT-MONTH-COUNT           PIC  9(04).
001800     03  FILLER                    PIC  X(10).
