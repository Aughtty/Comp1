000100******************************************************************
000200*    ARPRSRC  -  CONTROLLED RESOURCE MASTER RECORD LAYOUT        *
000300*    ONE RECORD PER DOOR / TURNSTILE / VENDING POINT.            *
000400*    KEY = RSC-RESOURCE-ID.                                      *
000500******************************************************************
000600 01  RESOURCE-RECORD.
000700     03  RSC-KEY.
000800         05  RSC-RESOURCE-ID       PIC  X(10).
000900     03  RSC-READER-ID             PIC  X(10).
001000     03  RSC-RESOURCE-NAME         PIC  X(30).
001100     03  RSC-RESOURCE-TYPE         PIC  X(10).
001200     03  RSC-FROM-ZONE-ID          PIC  X(12).
001300     03  RSC-TO-ZONE-ID            PIC  X(12).
001400     03  RSC-CONTROLLED-FLAG       PIC  X(01).
001500         88  RSC-IS-CONTROLLED                  VALUE 'Y'.
001600         88  RSC-IS-UNCONTROLLED                VALUE 'N'.
001700     03  FILLER                    PIC  X(15).
