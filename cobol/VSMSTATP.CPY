000100******************************************************************
000200*    VSMSTATP -  SHOP FILE STATUS CHECK LOGIC (COPYLIB)          *
000300*    COPIED INTO B90-CHECK-STATUS.  TESTS THE ENTRY FOR THE FILE  *
000400*    NAMED BY VSUB AND, IF ABNORMAL, POSTS RTC-CODE AND A REPORT  *
000500*    LINE - "ABNORMAL" HERE MEANS ANYTHING THE CALLER DID NOT     *
000600*    ALREADY EXCUSE VIA STAT-NOTFND/STAT-EOFILE BEFORE CALLING.   *
000700******************************************************************
000800     IF  NOT STAT-NORMAL(VSUB)
000900     AND NOT STAT-EOFILE(VSUB)
001000     AND NOT STAT-NOTFND(VSUB)
001100         DISPLAY 'I/O ERROR ON ' VSAM-FILE(VSUB)
001200                  ' FUNC=' FUNC-CODE(VSUB)
001300                  ' STATUS=' FILE-STATUS(VSUB)
001400                  ' FDBK=' FILE-FDBK(VSUB)
001500                  ' KEY=' VSAM-KEYD(VSUB)
001600                               UPON PRINTER
001700         MOVE 16                 TO RTC-CODE
001800     END-IF.
