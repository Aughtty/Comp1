000100******************************************************************
000200*    BITMAN   -  SHOP BIT-TABLE WORK AREA (COPYLIB)              *
000300*    ONE BYTE OF EIGHT ON/OFF SWITCHES, USED HERE TO TRACE WHICH  *
000400*    ORDERED CHECK A SWIPE FAILED ON WHEN UPSI-5 (TRACE) IS ON.   *
000500******************************************************************
000600 01  BIT-SWITCH-AREA.
000700     03  BIT-SWITCH-BYTE           PIC  X(01)   VALUE LOW-VALUE.
000800     03  FILLER                    PIC  X(01).
000900 01  BIT-SWITCH-R  REDEFINES BIT-SWITCH-AREA.
001000     03  BIT-SWITCH-VALUE          PIC  9(01)   COMP.
001100         88  BIT-1-ON                          VALUE 1, 3, 5, 7, 9.
001200         88  BIT-2-ON                          VALUE 2, 3, 6, 7.
001300     03  FILLER                    PIC  X(01).
