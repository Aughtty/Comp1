000100******************************************************************
000200*    DTEMAN   -  SHOP DATE SUBROUTINE PARAMETER AREA (COPYLIB)   *
000300*    CALL 'DTEMAN' USING DTEMAN-PARMS RETURNS TODAY'S DATE FROM   *
000400*    THE SYSTEM CLOCK - LOADED FROM THE SHOP'S UTILITY LIBRARY.   *
000500******************************************************************
000600 01  DTEMAN-PARMS.
000700     03  DTE-REQUEST-CODE         PIC  X(01)   VALUE SPACE.
000800         88  DTE-REQUEST-CURRENT-DATE          VALUE 'C'.
000900         88  DTE-REQUEST-JULIAN-DATE           VALUE 'J'.
001000     03  DTE-CCYYMMDD             PIC  9(08)   VALUE ZERO.
001100     03  DTE-CCYYMMDD-R  REDEFINES
001200         DTE-CCYYMMDD.
001300         05  DTE-CCYY             PIC  9(04).
001400         05  DTE-MM               PIC  9(02).
001500         05  DTE-DD               PIC  9(02).
001600     03  DTE-YYDDD                PIC  9(05)   VALUE ZERO.
001700     03  FILLER                    PIC  X(10).
