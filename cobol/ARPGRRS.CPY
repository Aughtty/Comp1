000100******************************************************************
000200*    ARPGRRS  -  RESOURCE-TO-GROUP CROSS REFERENCE RECORD        *
000300*    ONE RESOURCE BELONGS TO ONE GROUP.  KEY = GXR-RESOURCE-ID.   *
000400******************************************************************
000500 01  GROUP-XREF-RECORD.
000600     03  GXR-KEY.
000700         05  GXR-RESOURCE-ID       PIC  X(10).
000800     03  GXR-GROUP-NAME            PIC  X(16).
000900     03  FILLER                    PIC  X(06).
