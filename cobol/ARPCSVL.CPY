000100******************************************************************
000200*    ARPCSVL  -  AUDIT CSV BUILD AREA                            *
000300*    NINE COLUMN LAYOUT, COMMA SEPARATED, ONE LINE PER SWIPE.     *
000400*    BUILT IN WORKING-STORAGE THEN STRUNG INTO AUD-CSV-LINE.      *
000500******************************************************************
000600 01  CSV-BUILD-AREA.
000700     03  CSV-DATE                  PIC  X(10).
000800     03  CSV-DAY-NAME              PIC  X(09).
000900     03  CSV-TIME                  PIC  X(08).
001000     03  CSV-BADGE-CODE            PIC  X(10).
001100     03  CSV-READER-CODE           PIC  X(10).
001200     03  CSV-RESOURCE-ID           PIC  X(10).
001300     03  CSV-USER-ID               PIC  X(10).
001400     03  CSV-USER-NAME             PIC  X(41).
001500     03  CSV-RESULT                PIC  X(08).
001600     03  FILLER                    PIC  X(04).
001700 01  CSV-HEADER-LINE               PIC  X(120) VALUE
001800     'Date,DayOfWeek,Time,BadgeCode,ReaderCode,ResourceId,UserId,
001900-    'UserName,Result'.
002000 01  CSV-DETAIL-LINE               PIC  X(120) VALUE SPACES.
