000100******************************************************************
000200*    VSMSTATW -  SHOP FILE STATUS / FUNCTION TABLE (COPYLIB)     *
000300*    EACH SELECT NEEDS ITS OWN NAMED FILE STATUS FIELDS, SO THEY  *
000400*    ARE DECLARED FLAT HERE AND REDEFINED AS A SUBSCRIPTED TABLE  *
000500*    SO B90-CHECK-STATUS CAN TEST ANY OF THEM THE SAME WAY.       *
000600*    ADAPTED FOR ARP0100 - 13 WORK FILES, STAT-TOTL = 13.        *
000700******************************************************************
000800 01  FILE-STATUS-FIELDS.
000900     03  FILE1-STAT                PIC  X(02).
001000     03  FILE1-FDBK                PIC  X(04).
001100     03  FILE2-STAT                PIC  X(02).
001200     03  FILE2-FDBK                PIC  X(04).
001300     03  FILE3-STAT                PIC  X(02).
001400     03  FILE3-FDBK                PIC  X(04).
001500     03  FILE4-STAT                PIC  X(02).
001600     03  FILE4-FDBK                PIC  X(04).
001700     03  FILE5-STAT                PIC  X(02).
001800     03  FILE5-FDBK                PIC  X(04).
001900     03  FILE6-STAT                PIC  X(02).
002000     03  FILE6-FDBK                PIC  X(04).
002100     03  FILE7-STAT                PIC  X(02).
002200     03  FILE7-FDBK                PIC  X(04).
002300     03  FILE8-STAT                PIC  X(02).
002400     03  FILE8-FDBK                PIC  X(04).
002500     03  FILE9-STAT                PIC  X(02).
002600     03  FILE9-FDBK                PIC  X(04).
002700     03  FILE10-STAT               PIC  X(02).
002800     03  FILE10-FDBK               PIC  X(04).
002900     03  FILE11-STAT               PIC  X(02).
003000     03  FILE11-FDBK               PIC  X(04).
003100     03  FILE12-STAT               PIC  X(02).
003200     03  FILE12-FDBK               PIC  X(04).
003300     03  FILE13-STAT               PIC  X(02).
003400     03  FILE13-FDBK               PIC  X(04).
003500     03  FILLER                    PIC  X(08).
003600 01  VSAM-STATUS-TABLE REDEFINES
003700     FILE-STATUS-FIELDS.
003800     03  VSAM-STAT-ENTRY OCCURS 13 TIMES.
003900         05  FILE-STATUS           PIC  X(02).
004000             88  STAT-NORMAL                    VALUE '00'.
004100             88  STAT-DUPLICATE                 VALUE '02', '22'.
004200             88  STAT-EOFILE                    VALUE '10'.
004300             88  STAT-NOTFND                    VALUE '23'.
004400         05  FILE-FDBK             PIC  X(04).
004500     03  FILLER                    PIC  X(08).
004600
004700 01  VSAM-CONTROL-TABLE.
004800     03  VSUB                      PIC S9(04)   BINARY VALUE ZERO.
004900     03  STAT-TOTL                 PIC S9(04)   BINARY VALUE 13.
005000     03  VSAM-FILE-ENTRY OCCURS 13 TIMES.
005100         05  VSAM-FILE             PIC  X(08).
005200         05  VSAM-KEYL             PIC S9(04)   BINARY.
005300         05  VSAM-KEYD             PIC  X(32).
005400         05  FUNC-CODE             PIC  X(02).
005500             88  FUNC-OPEN                      VALUE 'OP'.
005600             88  FUNC-CLOSE                     VALUE 'CL'.
005700             88  FUNC-READ                      VALUE 'RD'.
005800             88  FUNC-READNEXT                  VALUE 'RN'.
005900             88  FUNC-READUPD                   VALUE 'RU'.
006000             88  FUNC-REWRITE                   VALUE 'RW'.
006100             88  FUNC-DELETE                    VALUE 'DL'.
006200             88  FUNC-START                     VALUE 'ST'.
006300         05  FILLER                PIC  X(06).
006400     03  FILLER                    PIC  X(08).
