000100******************************************************************
000200*    ARPRDR   -  CARD READER MASTER RECORD LAYOUT                *
000300*    ONE RECORD PER PHYSICAL READER.  KEY = RDR-READER-ID.        *
000400******************************************************************
000500 01  READER-RECORD.
000600     03  RDR-KEY.
000700         05  RDR-READER-ID         PIC  X(10).
000800     03  RDR-RESOURCE-ID           PIC  X(10).
000900     03  RDR-UPDATE-MODE           PIC  9(01).
001000         88  RDR-IS-NORMAL-SWIPE                VALUE 0.
001100         88  RDR-IS-UPDATE-STATION              VALUE 1.
001200     03  FILLER                    PIC  X(09).
