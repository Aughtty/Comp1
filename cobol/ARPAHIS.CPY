000100******************************************************************
000200*    ARPAHIS  -  ACCESS-HISTORY RECORD LAYOUT                    *
000300*    LATEST GRANTED ZONE TRANSITION PER BADGE - KEY = AHS-BADGE. *
000400*    USED BY THE BUILDING-BEFORE-LAB PRECEDENCE CHECK.            *
000500******************************************************************
000600 01  ACCESS-HISTORY-RECORD.
000700     03  AHS-KEY.
000800         05  AHS-BADGE-ID          PIC  X(10).
000900     03  AHS-FROM-ZONE-ID          PIC  X(12).
001000     03  AHS-TO-ZONE-ID            PIC  X(12).
001100     03  AHS-RESOURCE-ID           PIC  X(10).
001200     03  AHS-RESULT                PIC  X(08).
001300     03  AHS-ACCESS-TIME           PIC  9(14).
001400     03  FILLER                    PIC  X(14).
