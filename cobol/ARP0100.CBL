000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ARP0100.
000300 AUTHOR.        D L CLARK.
000400 INSTALLATION.  WINSUPPLY GROUP SERVICES - APPLICATION SECURITY.
000500 DATE-WRITTEN.  JUNE 1991.
000600 DATE-COMPILED.
000700 SECURITY.      BATCH - OPERATIONS AND SECURITY ADMIN ONLY.
000800******************************************************************
000900*    ARP0100  - PHYSICAL ACCESS CONTROL BATCH PROCESSOR          *
001000*    READS THE MASTER FILES (BADGES, USERS, READERS, RESOURCES,  *
001100*    RESOURCE GROUPS, GROUP CROSS-REFERENCE, BADGE PROFILE       *
001200*    ASSIGNMENTS AND PROFILE ACCESS-RIGHT RULES), THEN THE DAY'S *
001300*    SWIPE TRANSACTION FILE, AND FOR EACH SWIPE DECIDES GRANT OR *
001400*    DENY AGAINST THE ORDERED SET OF BUSINESS CHECKS.  WRITES    *
001500*    THE ACCESS LOG, THE AUDIT CSV EXTRACT, MAINTAINS ZONE STATE *
001600*    AND USAGE COUNTERS, AND PRINTS THE END-OF-RUN STATISTICS    *
001700*    REPORT.  UPSI-7 (WITH-UPDATES) CONTROLS WHETHER MASTER      *
001800*    RECORDS ARE ACTUALLY REWRITTEN.                              *
001900*                                                                *
002000*    CHANGE HISTORY                                              *
002100*    ----------------------------------------------------------  *
002200*    06/14/91  DLC  RQ91-0447  ORIGINAL PROGRAM.                  *
002300*    11/02/91  DLC  RQ91-0812  ADDED GROUP DAILY LIMIT CHECK.     *
002400*    03/09/92  DLC  RQ92-0091  ADDED PROFILE / TIME FILTER RULES. *
002500*    08/18/92  RJH  RQ92-0605  ADDED BUILDING-BEFORE-LAB CHECK.   *
002600*    02/25/93  RJH  RQ93-0114  ADDED BADGE UPDATE GRACE PERIOD.   *
002700*    07/01/93  DLC  RQ93-0488  ADDED DAY/WEEK/MONTH USAGE ROLL.   *
002800*    01/17/94  RJH  RQ94-0028  ADDED CSV AUDIT EXTRACT FILE.      *
002900*    09/12/94  TAM  RQ94-0710  ADDED STATISTICS REPORT (SORT).    *
003000*    04/03/95  TAM  RQ95-0201  ADDED UNCONTROLLED RESOURCE PASS.  *
003100*    10/30/96  TAM  RQ96-0855  ADDED READER UPDATE-MODE ROUTING.  *
003200*    06/09/97  RJH  RQ97-0339  CORRECTED ZONE-TRANSITION WORDING. *
003300*    02/16/98  KLW  RQ98-0077  Y2K - EXPANDED DATES TO CCYYMMDD.  *
003400*    05/21/98  KLW  RQ98-0233  Y2K - DTEMAN-PARMS TO 4-DIGIT YR.  *
003500*    11/03/98  KLW  RQ98-0561  Y2K - RETIRED 2-DIGIT YEAR TABLES. *
003600*    01/07/99  KLW  RQ99-0004  Y2K - CENTURY WINDOW ON READ-IN.   *
003700*    04/22/99  KLW  RQ99-0198  Y2K - FINAL SIGN-OFF, NO FURTHER   *
003800*                              2-DIGIT YEAR FIELDS REMAIN.        *
003900*    09/14/00  TAM  RQ00-0466  ADDED UPSI-5 TRACE SWITCH - PRINTS *
004000*                              WHICH CHECK A DENIED SWIPE FAILED  *
004100*                              ON (BIT-SWITCH-AREA, SEE C08).     *
004200*    03/11/03  SGB  RQ03-0129  ADDED USER GENDER FIELD (LOCKER    *
004300*                              ROOM RULE - RULE ITSELF LATER      *
004400*                              FOLDED INTO PROFILE RULES).        *
004500*    07/19/06  SGB  RQ06-0355  ADDED PROFILE / TIME FILTER RULE   *
004600*                              PARSER (YEAR.MONTH.DOW.HOURS).     *
004700*    02/08/13  SGB  RQ13-0061  ADDED DAY-OF-WEEK STATISTIC LINE.  *
004800*    08/26/16  RJH  RQ16-0208  REJECT AND LOG ANY PROFILE RULE     *
004900*                              LINE NOT HAVING 4 DOT-DELIMITED     *
005000*                              PARTS, PER AUDIT FINDING - BAD      *
005100*                              LINES WERE LOADING SILENTLY.        *
005200*    03/02/17  RJH  RQ17-0044  UPSI-5 TRACE NOW ACTUALLY PRINTS -  *
005300*                              WAS DECLARED BUT NEVER TESTED.      *
005400*    09/19/17  RJH  RQ17-0198  STATS REPORT SKIPS ZERO-COUNT       *
005500*                              DENIAL REASON LINES.                *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-2086-A04-140.
006000 OBJECT-COMPUTER.   IBM-2086-A04-140.
006100 SPECIAL-NAMES.
006200     C01                     IS TOP-OF-FORM
006300     CLASS NUMERIC-HEX       IS '0' THRU '9', 'A' THRU 'F'
006400     UPSI-7                  ON  STATUS IS WITH-UPDATES
006500                             OFF STATUS IS REPORT-ONLY-RUN
006600     UPSI-5                  ON  STATUS IS WITH-TRACE.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT BADGE-FILE           ASSIGN TO BADGEMST
007000         ORGANIZATION            IS INDEXED
007100         ACCESS MODE             IS DYNAMIC
007200         RECORD KEY              IS BDG-BADGE-ID
007300         FILE STATUS             IS FILE1-STAT FILE1-FDBK.
007400     SELECT USER-FILE            ASSIGN TO USERMST
007500         ORGANIZATION            IS SEQUENTIAL
007600         FILE STATUS             IS FILE2-STAT FILE2-FDBK.
007700     SELECT READER-FILE          ASSIGN TO RDRMST
007800         ORGANIZATION            IS SEQUENTIAL
007900         FILE STATUS             IS FILE3-STAT FILE3-FDBK.
008000     SELECT RESOURCE-FILE        ASSIGN TO RSCMST
008100         ORGANIZATION            IS SEQUENTIAL
008200         FILE STATUS             IS FILE4-STAT FILE4-FDBK.
008300     SELECT GROUP-FILE           ASSIGN TO GRPMST
008400         ORGANIZATION            IS SEQUENTIAL
008500         FILE STATUS             IS FILE5-STAT FILE5-FDBK.
008600     SELECT GROUP-RESOURCE-FILE  ASSIGN TO GRPRSC
008700         ORGANIZATION            IS SEQUENTIAL
008800         FILE STATUS             IS FILE6-STAT FILE6-FDBK.
008900     SELECT BADGE-PROFILE-FILE   ASSIGN TO BPRFMST
009000         ORGANIZATION            IS SEQUENTIAL
009100         FILE STATUS             IS FILE7-STAT FILE7-FDBK.
009200     SELECT PROFILE-RULES-FILE   ASSIGN TO PRFRULE
009300         ORGANIZATION            IS LINE SEQUENTIAL
009400         FILE STATUS             IS FILE8-STAT FILE8-FDBK.
009500     SELECT SWIPE-FILE           ASSIGN TO SWIPEIN
009600         ORGANIZATION            IS SEQUENTIAL
009700         FILE STATUS             IS FILE9-STAT FILE9-FDBK.
009800     SELECT ACCESS-LOG-FILE      ASSIGN TO ACCSLOG
009900         ORGANIZATION            IS SEQUENTIAL
010000         FILE STATUS             IS FILE10-STAT FILE10-FDBK.
010100     SELECT AUDIT-CSV-FILE       ASSIGN TO AUDTCSV
010200         ORGANIZATION            IS LINE SEQUENTIAL
010300         FILE STATUS             IS FILE11-STAT FILE11-FDBK.
010400     SELECT ACCESS-HISTORY-FILE  ASSIGN TO ACCSHST
010500         ORGANIZATION            IS INDEXED
010600         ACCESS MODE             IS DYNAMIC
010700         RECORD KEY              IS AHS-BADGE-ID
010800         FILE STATUS             IS FILE12-STAT FILE12-FDBK.
010900     SELECT USAGE-COUNTER-FILE   ASSIGN TO USGCTR
011000         ORGANIZATION            IS INDEXED
011100         ACCESS MODE             IS DYNAMIC
011200         RECORD KEY              IS UCT-KEY
011300         FILE STATUS             IS FILE13-STAT FILE13-FDBK.
011400     SELECT SORT-WKFILE1         ASSIGN TO SORTWK1.
011500     SELECT SORT-WKFILE2         ASSIGN TO SORTWK2.
011600 DATA DIVISION.
011700 FILE SECTION.
011800 FD  BADGE-FILE
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 100 CHARACTERS.
012100 01  BADGE-RECORD.
012200     COPY ARPBADG.
012300
012400 FD  USER-FILE
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 100 CHARACTERS.
012700 01  USER-RECORD.
012800     COPY ARPUSER.
012900
013000 FD  READER-FILE
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 40 CHARACTERS.
013300 01  READER-RECORD.
013400     COPY ARPRDR.
013500
013600 FD  RESOURCE-FILE
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 120 CHARACTERS.
013900 01  RESOURCE-RECORD.
014000     COPY ARPRSRC.
014100
014200 FD  GROUP-FILE
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 60 CHARACTERS.
014500 01  GROUP-RECORD.
014600     COPY ARPGRP.
014700
014800 FD  GROUP-RESOURCE-FILE
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 32 CHARACTERS.
015100 01  GROUP-XREF-RECORD.
015200     COPY ARPGRRS.
015300
015400 FD  BADGE-PROFILE-FILE
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 32 CHARACTERS.
015700 01  BADGE-PROFILE-RECORD.
015800     COPY ARPBPRF.
015900
016000 FD  PROFILE-RULES-FILE
016100     LABEL RECORDS ARE OMITTED.
016200 01  PROFILE-RULES-RECORD           PIC  X(96).
016300
016400 FD  SWIPE-FILE
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 44 CHARACTERS.
016700 01  SWIPE-RECORD.
016800     COPY ARPSWIP.
016900
017000 FD  ACCESS-LOG-FILE
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 130 CHARACTERS.
017300 01  ACCESS-LOG-RECORD.
017400     COPY ARPALOG.
017500
017600 FD  AUDIT-CSV-FILE
017700     LABEL RECORDS ARE OMITTED.
017800 01  AUDIT-CSV-RECORD                PIC  X(120).
017900
018000 FD  ACCESS-HISTORY-FILE
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 60 CHARACTERS.
018300 01  ACCESS-HISTORY-RECORD.
018400     COPY ARPAHIS.
018500
018600 FD  USAGE-COUNTER-FILE
018700     LABEL RECORDS ARE STANDARD
018800     RECORD CONTAINS 40 CHARACTERS.
018900 01  USAGE-COUNTER-RECORD.
019000     COPY ARPUCTR.
019100
019200 SD  SORT-WKFILE1
019300     RECORD CONTAINS 20 CHARACTERS.
019400 01  SORT-BADGE-RECORD.
019500     03  SRT1-BADGE-ID           PIC  X(10).
019600     03  FILLER                  PIC  X(10).
019700
019800 SD  SORT-WKFILE2
019900     RECORD CONTAINS 20 CHARACTERS.
020000 01  SORT-RESOURCE-RECORD.
020100     03  SRT2-RESOURCE-ID        PIC  X(10).
020200     03  FILLER                  PIC  X(10).
020300
020400 WORKING-STORAGE SECTION.
020500******************************************************************
020600*    W00 - CONTROL BLOCK AND SHOP UTILITY WORK AREAS              *
020700******************************************************************
020800 01  WS-FIELDS.
020900     03  THIS-PGM                PIC  X(08)   VALUE 'ARP0100'.
021000     03  WS-RUN-DATE             PIC  9(08)   VALUE ZERO.
021100     03  WS-RUN-DATE-R  REDEFINES
021200         WS-RUN-DATE.
021300         05  WS-RUN-CCYY         PIC  9(04).
021400         05  WS-RUN-MM           PIC  9(02).
021500         05  WS-RUN-DD           PIC  9(02).
021600     03  WS-RUN-JDN              PIC S9(09)   COMP.
021700     03  WS-RUN-DOW-NUM          PIC S9(09)   COMP.
021800     03  FILLER                  PIC  X(10).
021900
022000 COPY RTCMAN.
022100 COPY VSMSTATW.
022200 COPY BITMAN.
022300 COPY DTEMAN.
022400
022500******************************************************************
022600*    W01 - END-OF-FILE AND WORKING SWITCHES                       *
022700******************************************************************
022800 01  WS-SWITCHES.
022900     03  WS-EOF-SWIPE            PIC  X(01)   VALUE 'N'.
023000         88  EOF-SWIPE                        VALUE 'Y'.
023100     03  WS-EOF-USER             PIC  X(01)   VALUE 'N'.
023200         88  EOF-USER                         VALUE 'Y'.
023300     03  WS-EOF-READER           PIC  X(01)   VALUE 'N'.
023400         88  EOF-READER                       VALUE 'Y'.
023500     03  WS-EOF-RESOURCE         PIC  X(01)   VALUE 'N'.
023600         88  EOF-RESOURCE                     VALUE 'Y'.
023700     03  WS-EOF-GROUP            PIC  X(01)   VALUE 'N'.
023800         88  EOF-GROUP                        VALUE 'Y'.
023900     03  WS-EOF-GRPXREF          PIC  X(01)   VALUE 'N'.
024000         88  EOF-GRPXREF                      VALUE 'Y'.
024100     03  WS-EOF-BPROFILE         PIC  X(01)   VALUE 'N'.
024200         88  EOF-BPROFILE                     VALUE 'Y'.
024300     03  WS-EOF-RULES            PIC  X(01)   VALUE 'N'.
024400         88  EOF-RULES                        VALUE 'Y'.
024500     03  WS-BADGE-FOUND          PIC  X(01)   VALUE 'N'.
024600         88  BADGE-WAS-FOUND                  VALUE 'Y'.
024700     03  WS-READER-FOUND         PIC  X(01)   VALUE 'N'.
024800         88  READER-WAS-FOUND                 VALUE 'Y'.
024900     03  WS-RESOURCE-FOUND       PIC  X(01)   VALUE 'N'.
025000         88  RESOURCE-WAS-FOUND                VALUE 'Y'.
025100     03  WS-GROUP-FOUND          PIC  X(01)   VALUE 'N'.
025200         88  GROUP-WAS-FOUND                  VALUE 'Y'.
025300     03  WS-DENIAL-SW            PIC  X(01)   VALUE 'N'.
025400         88  SWIPE-DENIED                     VALUE 'Y'.
025500         88  SWIPE-GRANTED                    VALUE 'N'.
025600     03  WS-ROUTE-TO-UPDATE-SW   PIC  X(01)   VALUE 'N'.
025700         88  ROUTE-TO-BADGE-UPDATE             VALUE 'Y'.
025800     03  WS-UNCONTROLLED-SW      PIC  X(01)   VALUE 'N'.
025900         88  RESOURCE-IS-UNCONTROLLED-PASS      VALUE 'Y'.
026000     03  FILLER                  PIC  X(06).
026100
026200******************************************************************
026300*    W02 - RUN TOTALS AND ACCUMULATORS (ALL COMP PER SHOP RULE)   *
026400******************************************************************
026500 01  WS-COUNTERS.
026600     03  WS-SWIPES-READ          PIC S9(07)   COMP   VALUE ZERO.
026700     03  WS-SWIPES-GRANTED       PIC S9(07)   COMP   VALUE ZERO.
026800     03  WS-SWIPES-DENIED        PIC S9(07)   COMP   VALUE ZERO.
026900     03  WS-BADGES-LOADED        PIC S9(07)   COMP   VALUE ZERO.
027000     03  WS-USERS-LOADED         PIC S9(07)   COMP   VALUE ZERO.
027100     03  WS-READERS-LOADED       PIC S9(07)   COMP   VALUE ZERO.
027200     03  WS-RESOURCES-LOADED     PIC S9(07)   COMP   VALUE ZERO.
027300     03  WS-GROUPS-LOADED        PIC S9(07)   COMP   VALUE ZERO.
027400     03  WS-GRPXREF-LOADED       PIC S9(07)   COMP   VALUE ZERO.
027500     03  WS-BPROFILE-LOADED      PIC S9(07)   COMP   VALUE ZERO.
027600     03  WS-RULES-LOADED         PIC S9(07)   COMP   VALUE ZERO.
027700     03  WS-RULES-SKIPPED        PIC S9(07)   COMP   VALUE ZERO.
027800     03  WS-BADGES-UPDATED       PIC S9(07)   COMP   VALUE ZERO.
027900     03  WS-HISTORY-WRITTEN      PIC S9(07)   COMP   VALUE ZERO.
028000     03  WS-USAGE-UPDATED        PIC S9(07)   COMP   VALUE ZERO.
028100     03  WS-DENIAL-TOTALS.
028200         05  WS-DENY-NOTFOUND    PIC S9(05)   COMP   VALUE ZERO.
028300         05  WS-DENY-RDRNOTFND   PIC S9(05)   COMP   VALUE ZERO.
028400         05  WS-DENY-RSCNOTFND   PIC S9(05)   COMP   VALUE ZERO.
028500         05  WS-DENY-INACTIVE    PIC S9(05)   COMP   VALUE ZERO.
028600         05  WS-DENY-UPDATEREQD  PIC S9(05)   COMP   VALUE ZERO.
028700         05  WS-DENY-EXPIRED     PIC S9(05)   COMP   VALUE ZERO.
028800         05  WS-DENY-NOGROUP     PIC S9(05)   COMP   VALUE ZERO.
028900         05  WS-DENY-WRONGZONE   PIC S9(05)   COMP   VALUE ZERO.
029000         05  WS-DENY-PRECEDENCE  PIC S9(05)   COMP   VALUE ZERO.
029100         05  WS-DENY-NOPERMIT    PIC S9(05)   COMP   VALUE ZERO.
029200         05  WS-DENY-USAGELIMIT  PIC S9(05)   COMP   VALUE ZERO.
029300     03  FILLER                  PIC  X(12).
029400
029500******************************************************************
029600*    W10 - BADGE MASTER TABLE (LOADED FROM BADGE-FILE)            *
029700******************************************************************
029800 01  BADGE-TABLE.
029900     03  BDT-MAX                 PIC S9(04)   COMP   VALUE ZERO.
030000     03  BDT-SUB                 PIC S9(04)   COMP   VALUE ZERO.
030100     03  BDT-ENTRY OCCURS 0 TO 3000 TIMES
030200                   DEPENDING ON BDT-MAX
030300                   INDEXED BY BDT-NDX.
030400         05  BDT-BADGE-ID        PIC  X(10).
030500         05  BDT-USER-ID         PIC  X(10).
030600         05  BDT-EXPIRATION      PIC  9(08).
030700         05  BDT-ACTIVE-FLAG     PIC  X(01).
030800             88  BDT-IS-ACTIVE               VALUE 'Y'.
030900             88  BDT-IS-DISABLED              VALUE 'N'.
031000         05  BDT-ZONE-ID         PIC  X(12).
031100         05  BDT-REQUIRES-UPDATE PIC  X(01).
031200             88  BDT-UPDATE-REQUIRED         VALUE 'Y'.
031300         05  BDT-UPDATE-DUE-DATE PIC  9(14).
031400         05  BDT-UPDATE-GRACE-END
031500                                 PIC  9(14).
031600         05  BDT-GRACE-END-R  REDEFINES
031700             BDT-UPDATE-GRACE-END.
031800             07  BDT-GRACE-CCYY  PIC  9(04).
031900             07  BDT-GRACE-MM    PIC  9(02).
032000             07  BDT-GRACE-DD    PIC  9(02).
032100             07  BDT-GRACE-HHMMSS
032200                                 PIC  9(06).
032300         05  BDT-LAST-UPDATE-TS  PIC  9(14).
032400         05  FILLER              PIC  X(06).
032500
032600******************************************************************
032700*    W11 - USER MASTER TABLE (LOADED FROM USER-FILE)              *
032800******************************************************************
032900 01  USER-TABLE.
033000     03  UST-MAX                 PIC S9(04)   COMP   VALUE ZERO.
033100     03  UST-SUB                 PIC S9(04)   COMP   VALUE ZERO.
033200     03  UST-ENTRY OCCURS 0 TO 3000 TIMES
033300                   DEPENDING ON UST-MAX
033400                   INDEXED BY UST-NDX.
033500         05  UST-USER-ID         PIC  X(10).
033600         05  UST-FIRST-NAME      PIC  X(20).
033700         05  UST-LAST-NAME       PIC  X(20).
033800         05  UST-GENDER          PIC  X(01).
033900         05  FILLER              PIC  X(05).
034000
034100******************************************************************
034200*    W12 - READER MASTER TABLE (LOADED FROM READER-FILE)          *
034300******************************************************************
034400 01  READER-TABLE.
034500     03  RDT-MAX                 PIC S9(04)   COMP   VALUE ZERO.
034600     03  RDT-SUB                 PIC S9(04)   COMP   VALUE ZERO.
034700     03  RDT-ENTRY OCCURS 0 TO 1000 TIMES
034800                   DEPENDING ON RDT-MAX
034900                   INDEXED BY RDT-NDX.
035000         05  RDT-READER-ID       PIC  X(10).
035100         05  RDT-RESOURCE-ID     PIC  X(10).
035200         05  RDT-UPDATE-MODE     PIC  9(01).
035300             88  RDT-NORMAL-SWIPE            VALUE 0.
035400             88  RDT-UPDATE-STATION           VALUE 1.
035500         05  FILLER              PIC  X(09).
035600
035700******************************************************************
035800*    W13 - RESOURCE MASTER TABLE (LOADED FROM RESOURCE-FILE)      *
035900******************************************************************
036000 01  RESOURCE-TABLE.
036100     03  RST-MAX                 PIC S9(04)   COMP   VALUE ZERO.
036200     03  RST-SUB                 PIC S9(04)   COMP   VALUE ZERO.
036300     03  RST-ENTRY OCCURS 0 TO 1000 TIMES
036400                   DEPENDING ON RST-MAX
036500                   INDEXED BY RST-NDX.
036600         05  RST-RESOURCE-ID     PIC  X(10).
036700         05  RST-FROM-ZONE-ID    PIC  X(12).
036800         05  RST-TO-ZONE-ID      PIC  X(12).
036900         05  RST-CONTROLLED-FLAG PIC  X(01).
037000             88  RST-IS-CONTROLLED           VALUE 'Y'.
037100             88  RST-NOT-CONTROLLED           VALUE 'N'.
037200         05  FILLER              PIC  X(05).
037300
037400******************************************************************
037500*    W14 - RESOURCE GROUP MASTER TABLE (LOADED FROM GROUP-FILE)   *
037600******************************************************************
037700 01  GROUP-TABLE.
037800     03  GPT-MAX                 PIC S9(04)   COMP   VALUE ZERO.
037900     03  GPT-SUB                 PIC S9(04)   COMP   VALUE ZERO.
038000     03  GPT-ENTRY OCCURS 0 TO 500 TIMES
038100                   DEPENDING ON GPT-MAX
038200                   INDEXED BY GPT-NDX.
038300         05  GPT-GROUP-NAME      PIC  X(16).
038400         05  GPT-DAILY-LIMIT     PIC  9(04).
038500         05  FILLER              PIC  X(06).
038600
038700******************************************************************
038800*    W15 - GROUP/RESOURCE XREF TABLE (GROUP-RESOURCE-FILE)        *
038900******************************************************************
039000 01  GRPXREF-TABLE.
039100     03  GXT-MAX                 PIC S9(04)   COMP   VALUE ZERO.
039200     03  GXT-SUB                 PIC S9(04)   COMP   VALUE ZERO.
039300     03  GXT-ENTRY OCCURS 0 TO 2000 TIMES
039400                   DEPENDING ON GXT-MAX
039500                   INDEXED BY GXT-NDX.
039600         05  GXT-RESOURCE-ID     PIC  X(10).
039700         05  GXT-GROUP-NAME      PIC  X(16).
039800
039900******************************************************************
040000*    W16 - BADGE/PROFILE CROSS-REFERENCE TABLE                    *
040100******************************************************************
040200 01  BPROFILE-TABLE.
040300     03  BPT-MAX                 PIC S9(04)   COMP   VALUE ZERO.
040400     03  BPT-SUB                 PIC S9(04)   COMP   VALUE ZERO.
040500     03  BPT-ENTRY OCCURS 0 TO 3000 TIMES
040600                   DEPENDING ON BPT-MAX
040700                   INDEXED BY BPT-NDX.
040800         05  BPT-BADGE-ID        PIC  X(10).
040900         05  BPT-PROFILE-NAME    PIC  X(16).
041000
041100******************************************************************
041200*    W17 - PROFILE ACCESS-RIGHT RULE TABLE (PROFILE-RULES-FILE)  *
041300*    ARPRULT IS COPIED BARE (NO 01-LEVEL) SO IT NESTS RIGHT INTO  *
041500******************************************************************
041600 01  PROFILE-RULE-TABLE.
041700     03  ART-MAX                 PIC S9(04)   COMP   VALUE ZERO.
041800     03  ART-SUB                 PIC S9(04)   COMP   VALUE ZERO.
041900     03  ART-ENTRY OCCURS 0 TO 500 TIMES
042000                   DEPENDING ON ART-MAX
042100                   INDEXED BY ART-NDX.
042200         COPY ARPRULT.
042300
042400 01  WS-RULE-PARSE-WORK.
042500     03  WS-RULE-LEFT            PIC  X(40).
042600     03  WS-RULE-RIGHT           PIC  X(80).
042700     03  WS-RULE-PROFILE         PIC  X(16).
042800     03  WS-RULE-GROUP           PIC  X(16).
042900     03  WS-RULE-DOT-CNT         PIC S9(03)   COMP   VALUE ZERO.
043000     03  FILLER                  PIC  X(08).
043100
043200******************************************************************
043300*    W18 - USAGE COUNTER WORK AREA (RANDOM READ/REWRITE)          *
043400******************************************************************
043500 01  WS-USAGE-WORK-AREA.
043600     03  UCT-FOUND-SW            PIC  X(01)   VALUE 'N'.
043700         88  UCT-WAS-FOUND                    VALUE 'Y'.
043800     03  WS-TODAY-WEEK-YEAR      PIC  9(04).
043900     03  WS-TODAY-WEEK-NUMBER    PIC  9(02).
044000     03  WS-TODAY-MONTH-KEY      PIC  9(06).
044100     03  WS-USAGE-DAY-COUNT      PIC S9(05)   COMP.
044200     03  FILLER                  PIC  X(08).
044300
044400******************************************************************
044500*    W19 - ACCESS HISTORY WORK AREA (RANDOM READ/REWRITE)         *
044600******************************************************************
044700 01  WS-HISTORY-WORK-AREA.
044800     03  AHS-FOUND-SW            PIC  X(01)   VALUE 'N'.
044900         88  AHS-WAS-FOUND                    VALUE 'Y'.
045000     03  WS-HIST-FROM-ZONE-ID    PIC  X(12).
045100     03  WS-HIST-TO-ZONE-ID      PIC  X(12).
045200     03  WS-HIST-RESOURCE-ID     PIC  X(10).
045300     03  WS-HIST-ACCESS-TIME     PIC  9(14).
045400     03  WS-HIST-ACCESS-TIME-R  REDEFINES
045500         WS-HIST-ACCESS-TIME.
045600         05  WS-HIST-CCYY        PIC  9(04).
045700         05  WS-HIST-MM          PIC  9(02).
045800         05  WS-HIST-DD          PIC  9(02).
045900         05  WS-HIST-HH          PIC  9(02).
046000         05  WS-HIST-MN          PIC  9(02).
046100         05  WS-HIST-SS          PIC  9(02).
046200     03  FILLER                  PIC  X(08).
046300
046400******************************************************************
046500*    W20 - CURRENT SWIPE WORK FIELDS                              *
046600******************************************************************
046700 01  WS-CURRENT-SWIPE.
046800     03  WS-SWP-BADGE-ID         PIC  X(10).
046900     03  WS-SWP-READER-ID        PIC  X(10).
047000     03  WS-SWP-TIMESTAMP        PIC  9(14).
047100     03  WS-SWP-TIMESTAMP-R  REDEFINES
047200         WS-SWP-TIMESTAMP.
047300         05  WS-SWP-CCYYMMDD     PIC  9(08).
047400         05  WS-SWP-CCYYMMDD-R2  REDEFINES
047500             WS-SWP-CCYYMMDD.
047600             07  WS-SWP-CCYY     PIC  9(04).
047700             07  WS-SWP-MM       PIC  9(02).
047800             07  WS-SWP-DD       PIC  9(02).
047900         05  WS-SWP-HHMMSS       PIC  9(06).
048000         05  WS-SWP-HHMMSS-R  REDEFINES
048100             WS-SWP-HHMMSS.
048200             07  WS-SWP-HH       PIC  9(02).
048300             07  WS-SWP-MN       PIC  9(02).
048400             07  WS-SWP-SS       PIC  9(02).
048500     03  WS-SWP-JDN              PIC S9(09)   COMP.
048600     03  WS-SWP-DOW-NUM          PIC S9(09)   COMP.
048700     03  WS-SWP-MINUTE-OF-DAY    PIC S9(05)   COMP.
048800     03  WS-CURRENT-BADGE-NDX    PIC S9(04)   COMP   VALUE ZERO.
048900     03  WS-CURRENT-READER-NDX   PIC S9(04)   COMP   VALUE ZERO.
049000     03  WS-CURRENT-RESOURCE-NDX PIC S9(04)   COMP   VALUE ZERO.
049100     03  WS-CURRENT-GROUP-NDX    PIC S9(04)   COMP   VALUE ZERO.
049200     03  WS-CURRENT-GROUP-NAME   PIC  X(16).
049300     03  WS-CURRENT-ZONE         PIC  X(12).
049400     03  ALG-DENIAL-CODE-WORK    PIC  X(24).
049500     03  ALG-MESSAGE-WORK        PIC  X(60).
049600     03  FILLER                  PIC  X(10).
049700
049800******************************************************************
049900*    W21 - JULIAN DAY NUMBER WORK FIELDS (CALENDAR ARITHMETIC)    *
050000*    STANDARD INTEGER JDN CONVERSION (FLIEGEL/VAN FLANDERN).      *
050100*    NO INTRINSIC FUNCTIONS ARE USED - PLAIN DIVIDE/COMPUTE ONLY, *
050200*    PER SHOP STANDARD FOR THIS ERA OF COMPILER.                   *
050300******************************************************************
050400 01  WS-JDN-WORK.
050500     03  JDN-CCYY                PIC S9(09)   COMP.
050600     03  JDN-MM                  PIC S9(09)   COMP.
050700     03  JDN-DD                  PIC S9(09)   COMP.
050800     03  JDN-A                   PIC S9(09)   COMP.
050900     03  JDN-Y                   PIC S9(09)   COMP.
051000     03  JDN-M                   PIC S9(09)   COMP.
051100     03  JDN-RESULT              PIC S9(09)   COMP.
051200     03  JDN-DIVQUOT             PIC S9(09)   COMP.
051300     03  JDN-DIVREM              PIC S9(09)   COMP.
051400     03  FILLER                  PIC  X(08).
051500
051600******************************************************************
051700*    W22 - DAY-NAME AND MONTH-NAME TABLES (LITERAL BLOB / OCCURS) *
051800*    COBOL-74 DOES NOT ALLOW A VALUE CLAUSE ON EACH OCCURRENCE OF *
051900*    AN OCCURS ITEM, SO THE NAMES ARE LOADED AS ONE LITERAL AND   *
052000*    REDEFINED AS A TABLE - STANDARD SHOP TECHNIQUE.               *
052100******************************************************************
052200 01  WS-DAY-NAME-BLOB            PIC  X(63)   VALUE
052300     'SUNDAY   MONDAY   TUESDAY  WEDNESDAYTHURSDAY FRIDAY   SATURDAY '.
052400 01  WS-DAY-NAME-TABLE REDEFINES
052500     WS-DAY-NAME-BLOB.
052600     03  WS-DAY-NAME             PIC  X(09)   OCCURS 7 TIMES.
052700
052800 01  WS-MONTH-NAME-BLOB          PIC  X(108)  VALUE
052900     'JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     '
053000-    'JULY     AUGUST   SEPTEMBEROCTOBER  NOVEMBER DECEMBER '.
053100 01  WS-MONTH-NAME-TABLE REDEFINES
053200     WS-MONTH-NAME-BLOB.
053300     03  WS-MONTH-NAME           PIC  X(09)   OCCURS 12 TIMES.
053400
053500******************************************************************
053600*    W24 - CSV BUILD AREA AND HEADER LINE (COPIED FROM ARPCSVL)   *
053700******************************************************************
053800 COPY ARPCSVL.
053900
054000******************************************************************
054100*    W25 - STATISTICS REPORT WORK AREAS (SORT / TOP-5 TALLY)      *
054200******************************************************************
054300 01  WS-STAT-WORK.
054400     03  WS-STAT-LAST-KEY        PIC  X(10)   VALUE SPACES.
054500     03  WS-STAT-THIS-COUNT      PIC S9(07)   COMP   VALUE ZERO.
054600     03  WS-STAT-EOF-SORT        PIC  X(01)   VALUE 'N'.
054700         88  EOF-SORT-FILE                    VALUE 'Y'.
054800     03  WS-TOP5-TABLE.
054900         05  WS-TOP5-ENTRY OCCURS 5 TIMES INDEXED BY TOP5-NDX.
055000             07  WS-TOP5-KEY     PIC  X(10)   VALUE SPACES.
055100             07  WS-TOP5-COUNT   PIC S9(07)   COMP   VALUE ZERO.
055200     03  WS-TOP5-SUB             PIC S9(04)   COMP.
055300     03  WS-TOP5-CMP-SUB         PIC S9(04)   COMP.
055400     03  FILLER                  PIC  X(08).
055500
055600******************************************************************
055700*    W26 - REPORT PRINT LINE (STATISTICS REPORT)                 *
055800******************************************************************
055900 01  WS-PRINT-LINE               PIC  X(80)   VALUE SPACES.
056000 01  WS-PRINT-LINE-R  REDEFINES
056100     WS-PRINT-LINE.
056200     03  PL-RANK                 PIC  X(04).
056300     03  PL-KEY                  PIC  X(12).
056400     03  PL-COUNT-ED             PIC  ZZZ,ZZ9.
056500     03  FILLER                  PIC  X(57).
056600
056700******************************************************************
056800*    W27 - TIME FILTER RULE PARSER WORK AREA                      *
056900*    RULE TEXT IS FOUR DOT-SEPARATED PARTS - YEAR.MONTH.DAY.HOUR. *
057000******************************************************************
057100 01  WS-TF-WORK.
057200     03  TF-RULE                 PIC  X(80).
057300     03  TF-YEAR-PART            PIC  X(20).
057400     03  TF-MONTH-PART           PIC  X(20).
057500     03  TF-DOW-PART             PIC  X(20).
057600     03  TF-HOURS-PART           PIC  X(20).
057700     03  TF-EXCEPT-SW            PIC  X(01).
057800         88  TF-IS-EXCEPT                     VALUE 'Y'.
057900     03  TF-PART-OK-SW           PIC  X(01).
058000         88  TF-PART-OK                       VALUE 'Y'.
058100     03  TF-OVERALL-OK-SW        PIC  X(01).
058200         88  TF-RULE-MATCHES                  VALUE 'Y'.
058300     03  TF-LIST-TEXT            PIC  X(72).
058400     03  TF-TOKEN-FOUND-SW       PIC  X(01).
058500         88  TF-TOKEN-WAS-FOUND               VALUE 'Y'.
058600     03  TF-SCAN-TARGET          PIC  X(09).
058700     03  TF-TOK-SUB              PIC S9(04)   COMP.
058800     03  TF-TOK-TABLE.
058900         05  TF-TOK              PIC  X(20)   OCCURS 12 TIMES.
059000     03  TF-TOK-TRIMMED          PIC  X(20).
059100     03  TF-YEAR-TEXT            PIC  X(04).
059200     03  TF-DASH-POS             PIC S9(04)   COMP.
059300     03  TF-DOW1-TEXT            PIC  X(09).
059400     03  TF-DOW2-TEXT            PIC  X(09).
059500     03  TF-DOW1-NUM             PIC S9(04)   COMP.
059600     03  TF-DOW2-NUM             PIC S9(04)   COMP.
059700     03  TF-NAME-TO-CONVERT      PIC  X(09).
059800     03  TF-CONVERTED-NUM        PIC S9(04)   COMP.
059900     03  TF-DOWSUB               PIC S9(04)   COMP.
060000     03  TF-CLOCK-TEXT           PIC  X(09).
060100     03  TF-MOFDAY-RESULT        PIC S9(05)   COMP.
060200     03  TF-SWP-MOFDAY           PIC S9(05)   COMP.
060300     03  TF-COLON-POS            PIC S9(04)   COMP.
060400     03  TF-START-HH             PIC  9(02).
060500     03  TF-START-MM             PIC  9(02).
060600     03  TF-START-MOFDAY         PIC S9(05)   COMP.
060700     03  TF-END-MOFDAY           PIC S9(05)   COMP.
060800     03  TF-LOOP-SUB             PIC S9(04)   COMP.
060900     03  FILLER                  PIC  X(08).
061000
061100 PROCEDURE DIVISION.
061200******************************************************************
061300*    A00 - MAINLINE                                               *
061400******************************************************************
061500 A00-MAINLINE.
061600     PERFORM B10-INITIALIZATION      THRU B15-EXIT.
061700     PERFORM C00-PROCESS-SWIPES      THRU C10-EXIT
061800         UNTIL EOF-SWIPE.
061900     PERFORM M00-STATISTICS-REPORT   THRU M99-EXIT.
062000     PERFORM B20-TERMINATION         THRU B25-EXIT.
062100     GOBACK.
062200
062300******************************************************************
062400*    B10 - INITIALIZATION                                         *
062500******************************************************************
062600 B10-INITIALIZATION.
062700     COPY BATCHINI.
062800
062900     OPEN INPUT  USER-FILE
063000                 READER-FILE
063100                 RESOURCE-FILE
063200                 GROUP-FILE
063300                 GROUP-RESOURCE-FILE
063400                 BADGE-PROFILE-FILE
063500                 PROFILE-RULES-FILE
063600                 SWIPE-FILE.
063700     OPEN I-O    BADGE-FILE
063800                 ACCESS-HISTORY-FILE
063900                 USAGE-COUNTER-FILE.
064000     OPEN OUTPUT ACCESS-LOG-FILE
064100                 AUDIT-CSV-FILE.
064200
064300     WRITE AUDIT-CSV-RECORD FROM CSV-HEADER-LINE.
064400
064500     PERFORM L10-LOAD-BADGES      THRU L10-EXIT.
064600     PERFORM L20-LOAD-USERS       THRU L20-EXIT.
064700     PERFORM L30-LOAD-READERS     THRU L30-EXIT.
064800     PERFORM L40-LOAD-RESOURCES   THRU L40-EXIT.
064900     PERFORM L50-LOAD-GROUPS      THRU L50-EXIT.
065000     PERFORM L60-LOAD-GRPXREF     THRU L60-EXIT.
065100     PERFORM L70-LOAD-BPROFILES   THRU L70-EXIT.
065200     PERFORM L80-LOAD-RULES       THRU L80-EXIT.
065300
065400     MOVE WS-RUN-CCYY   TO JDN-CCYY.
065500     MOVE WS-RUN-MM     TO JDN-MM.
065600     MOVE WS-RUN-DD     TO JDN-DD.
065700     PERFORM H90-CALC-JDN.
065800     MOVE JDN-RESULT    TO WS-RUN-JDN.
065900     PERFORM H93-CALC-DOW-NUM.
066000     MOVE JDN-RESULT    TO WS-RUN-DOW-NUM.
066100
066200     PERFORM C05-READ-SWIPE.
066300 B15-EXIT.
066400     EXIT.
066500
066600******************************************************************
066700*    L10 - LOAD BADGE MASTER TABLE                                 *
066800******************************************************************
066900 L10-LOAD-BADGES.
067000     MOVE 1 TO VSUB.
067100     PERFORM L10-READ-BADGE THRU L10-READ-BADGE-EXIT
067200         UNTIL FILE1-STAT = '10'.
067300     MOVE SPACES TO FILE1-STAT.
067400 L10-EXIT.
067500     EXIT.
067600
067700 L10-READ-BADGE.
067800     READ BADGE-FILE NEXT RECORD
067900         AT END
068000             MOVE '10' TO FILE1-STAT
068100         NOT AT END
068200             ADD 1 TO BDT-MAX
068300             SET BDT-NDX TO BDT-MAX
068400             MOVE BDG-BADGE-ID       TO BDT-BADGE-ID(BDT-NDX)
068500             MOVE BDG-USER-ID        TO BDT-USER-ID(BDT-NDX)
068600             MOVE BDG-EXPIRATION-DATE TO
068700                                    BDT-EXPIRATION(BDT-NDX)
068800             MOVE BDG-ACTIVE-FLAG    TO
068900                                    BDT-ACTIVE-FLAG(BDT-NDX)
069000             MOVE BDG-CURRENT-ZONE-ID TO
069100                                    BDT-ZONE-ID(BDT-NDX)
069200             MOVE BDG-REQUIRES-UPDATE TO
069300                                BDT-REQUIRES-UPDATE(BDT-NDX)
069400             MOVE BDG-UPDATE-DUE-DATE TO
069500                                BDT-UPDATE-DUE-DATE(BDT-NDX)
069600             MOVE BDG-UPDATE-GRACE-END TO
069700                                BDT-UPDATE-GRACE-END(BDT-NDX)
069800             MOVE BDG-LAST-UPDATE-TIME TO
069900                                BDT-LAST-UPDATE-TS(BDT-NDX)
070000             IF BDT-ZONE-ID(BDT-NDX) = SPACES
070100                 MOVE 'Z_OUTSIDE   ' TO BDT-ZONE-ID(BDT-NDX)
070200             END-IF
070300             ADD 1 TO WS-BADGES-LOADED
070400     END-READ.
070500 L10-READ-BADGE-EXIT.
070600     EXIT.
070700
070800******************************************************************
070900*    L20 - LOAD USER MASTER TABLE                                  *
071000******************************************************************
071100 L20-LOAD-USERS.
071200     PERFORM L20-READ-USER THRU L20-READ-USER-EXIT
071300         UNTIL EOF-USER.
071400 L20-EXIT.
071500     EXIT.
071600
071700 L20-READ-USER.
071800     READ USER-FILE
071900         AT END
072000             SET EOF-USER TO TRUE
072100         NOT AT END
072200             ADD 1 TO UST-MAX
072300             SET UST-NDX TO UST-MAX
072400             MOVE USR-USER-ID    TO UST-USER-ID(UST-NDX)
072500             MOVE USR-FIRST-NAME TO UST-FIRST-NAME(UST-NDX)
072600             MOVE USR-LAST-NAME  TO UST-LAST-NAME(UST-NDX)
072700             MOVE USR-GENDER     TO UST-GENDER(UST-NDX)
072800             ADD 1 TO WS-USERS-LOADED
072900     END-READ.
073000 L20-READ-USER-EXIT.
073100     EXIT.
073200
073300******************************************************************
073400*    L30 - LOAD READER MASTER TABLE                                *
073500******************************************************************
073600 L30-LOAD-READERS.
073700     PERFORM L30-READ-READER THRU L30-READ-READER-EXIT
073800         UNTIL EOF-READER.
073900 L30-EXIT.
074000     EXIT.
074100
074200 L30-READ-READER.
074300     READ READER-FILE
074400         AT END
074500             SET EOF-READER TO TRUE
074600         NOT AT END
074700             ADD 1 TO RDT-MAX
074800             SET RDT-NDX TO RDT-MAX
074900             MOVE RDR-READER-ID   TO RDT-READER-ID(RDT-NDX)
075000             MOVE RDR-RESOURCE-ID TO RDT-RESOURCE-ID(RDT-NDX)
075100             MOVE RDR-UPDATE-MODE TO RDT-UPDATE-MODE(RDT-NDX)
075200             ADD 1 TO WS-READERS-LOADED
075300     END-READ.
075400 L30-READ-READER-EXIT.
075500     EXIT.
075600
075700******************************************************************
075800*    L40 - LOAD RESOURCE MASTER TABLE                              *
075900******************************************************************
076000 L40-LOAD-RESOURCES.
076100     PERFORM L40-READ-RESOURCE THRU L40-READ-RESOURCE-EXIT
076200         UNTIL EOF-RESOURCE.
076300 L40-EXIT.
076400     EXIT.
076500
076600 L40-READ-RESOURCE.
076700     READ RESOURCE-FILE
076800         AT END
076900             SET EOF-RESOURCE TO TRUE
077000         NOT AT END
077100             ADD 1 TO RST-MAX
077200             SET RST-NDX TO RST-MAX
077300             MOVE RSC-RESOURCE-ID   TO
077400                                   RST-RESOURCE-ID(RST-NDX)
077500             MOVE RSC-FROM-ZONE-ID  TO
077600                                   RST-FROM-ZONE-ID(RST-NDX)
077700             MOVE RSC-TO-ZONE-ID    TO
077800                                   RST-TO-ZONE-ID(RST-NDX)
077900             MOVE RSC-CONTROLLED-FLAG TO
078000                                RST-CONTROLLED-FLAG(RST-NDX)
078100             ADD 1 TO WS-RESOURCES-LOADED
078200     END-READ.
078300 L40-READ-RESOURCE-EXIT.
078400     EXIT.
078500
078600******************************************************************
078700*    L50 - LOAD RESOURCE GROUP MASTER TABLE                        *
078800******************************************************************
078900 L50-LOAD-GROUPS.
079000     PERFORM L50-READ-GROUP THRU L50-READ-GROUP-EXIT
079100         UNTIL EOF-GROUP.
079200 L50-EXIT.
079300     EXIT.
079400
079500 L50-READ-GROUP.
079600     READ GROUP-FILE
079700         AT END
079800             SET EOF-GROUP TO TRUE
079900         NOT AT END
080000             ADD 1 TO GPT-MAX
080100             SET GPT-NDX TO GPT-MAX
080200             MOVE GRP-GROUP-NAME  TO GPT-GROUP-NAME(GPT-NDX)
080300             MOVE GRP-DAILY-LIMIT TO
080400                                  GPT-DAILY-LIMIT(GPT-NDX)
080500             ADD 1 TO WS-GROUPS-LOADED
080600     END-READ.
080700 L50-READ-GROUP-EXIT.
080800     EXIT.
080900
081000******************************************************************
081100*    L60 - LOAD GROUP/RESOURCE XREF TABLE                          *
081200******************************************************************
081300 L60-LOAD-GRPXREF.
081400     PERFORM L60-READ-GRPXREF THRU L60-READ-GRPXREF-EXIT
081500         UNTIL EOF-GRPXREF.
081600 L60-EXIT.
081700     EXIT.
081800
081900 L60-READ-GRPXREF.
082000     READ GROUP-RESOURCE-FILE
082100         AT END
082200             SET EOF-GRPXREF TO TRUE
082300         NOT AT END
082400             ADD 1 TO GXT-MAX
082500             SET GXT-NDX TO GXT-MAX
082600             MOVE GXR-RESOURCE-ID  TO
082700                                  GXT-RESOURCE-ID(GXT-NDX)
082800             MOVE GXR-GROUP-NAME   TO
082900                                  GXT-GROUP-NAME(GXT-NDX)
083000             ADD 1 TO WS-GRPXREF-LOADED
083100     END-READ.
083200 L60-READ-GRPXREF-EXIT.
083300     EXIT.
083400
083500******************************************************************
083600*    L70 - LOAD BADGE/PROFILE CROSS-REFERENCE TABLE                *
083700******************************************************************
083800 L70-LOAD-BPROFILES.
083900     PERFORM L70-READ-BPROFILE THRU L70-READ-BPROFILE-EXIT
084000         UNTIL EOF-BPROFILE.
084100 L70-EXIT.
084200     EXIT.
084300
084400 L70-READ-BPROFILE.
084500     READ BADGE-PROFILE-FILE
084600         AT END
084700             SET EOF-BPROFILE TO TRUE
084800         NOT AT END
084900             ADD 1 TO BPT-MAX
085000             SET BPT-NDX TO BPT-MAX
085100             MOVE BXP-BADGE-ID     TO BPT-BADGE-ID(BPT-NDX)
085200             MOVE BXP-PROFILE-NAME TO
085300                                  BPT-PROFILE-NAME(BPT-NDX)
085400             ADD 1 TO WS-BPROFILE-LOADED
085500     END-READ.
085600 L70-READ-BPROFILE-EXIT.
085700     EXIT.
085800
085900******************************************************************
086000*    L80 - LOAD PROFILE ACCESS-RIGHT RULES ("PROFILE.GROUP = RULE" *
086100*    TEXT LINES - BLANK LINES AND '#' COMMENTS ARE SKIPPED)        *
086200******************************************************************
086300 L80-LOAD-RULES.
086400     PERFORM L80-READ-RULE THRU L80-READ-RULE-EXIT
086500         UNTIL EOF-RULES.
086600 L80-EXIT.
086700     EXIT.
086800
086900 L80-READ-RULE.
087000     READ PROFILE-RULES-FILE
087100         AT END
087200             SET EOF-RULES TO TRUE
087300         NOT AT END
087400             IF PROFILE-RULES-RECORD = SPACES
087500                 NEXT SENTENCE
087600             ELSE
087700                 IF PROFILE-RULES-RECORD(1:1) = '#'
087800                     NEXT SENTENCE
087900                 ELSE
088000                     PERFORM L81-PARSE-RULE-LINE THRU L81-EXIT
088100                 END-IF
088200             END-IF
088300     END-READ.
088400 L80-READ-RULE-EXIT.
088500     EXIT.
088600
088700******************************************************************
088800*    L81 - PARSE ONE "PROFILE.GROUP = TIMEFILTER" LINE             *
088900*    RQ16-0208  RJH  08/26/16  TIMEFILTER MUST BE YEAR.MONTH.DOW.  *
089000*                           (4 PARTS/3 DOTS) - A RULE WITH OTHER   *
089100*                           THAN 4 PARTS IS INVALID AND IS SKIPPED *
089200*                           WITH AN ERROR NOTE ON THE PRINTER, NOT *
089300*                           LOADED INTO THE PROFILE-RULE-TABLE.    *
089400******************************************************************
089500 L81-PARSE-RULE-LINE.
089600     MOVE SPACES TO WS-RULE-LEFT WS-RULE-RIGHT.
089700     UNSTRING PROFILE-RULES-RECORD DELIMITED BY ' = '
089800         INTO WS-RULE-LEFT WS-RULE-RIGHT.
089900     MOVE SPACES TO WS-RULE-PROFILE WS-RULE-GROUP.
090000     UNSTRING WS-RULE-LEFT DELIMITED BY '.'
090100         INTO WS-RULE-PROFILE WS-RULE-GROUP.
090200     MOVE ZERO TO WS-RULE-DOT-CNT.
090300     INSPECT WS-RULE-RIGHT TALLYING WS-RULE-DOT-CNT
090400         FOR ALL '.'.
090500     IF WS-RULE-DOT-CNT NOT = 3
090600         DISPLAY '*** ARP0100 - INVALID TIMEFILTER RULE - RULE '
090700             'SKIPPED - EXPECTED 4 PARTS (YEAR.MONTH.DOW.HOURS) '
090800             '- LINE = ' PROFILE-RULES-RECORD(1:60)
090900             UPON PRINTER
091000         ADD 1 TO WS-RULES-SKIPPED
091100         GO TO L81-EXIT
091200     END-IF.
091300     ADD 1 TO ART-MAX.
091400     SET ART-NDX TO ART-MAX.
091500     MOVE WS-RULE-PROFILE   TO ART-PROFILE-NAME(ART-NDX).
091600     MOVE WS-RULE-GROUP     TO ART-GROUP-NAME(ART-NDX).
091700     MOVE WS-RULE-RIGHT     TO ART-TIME-FILTER-RULE(ART-NDX).
091800     ADD 1 TO WS-RULES-LOADED.
091900 L81-EXIT.
092000     EXIT.
092100
092200******************************************************************
092300*    C00 - MAIN SWIPE PROCESSING LOOP                              *
092400*    RUNS EACH SWIPE THROUGH THE ORDERED SET OF BUSINESS CHECKS.  *
092500*    THE FIRST CHECK THAT FAILS SETS THE DENIAL REASON AND        *
092600*    SHORT-CIRCUITS THE REST VIA GO TO C08-LOG-RESULT.             *
092700******************************************************************
092800 C00-PROCESS-SWIPES.
092900     ADD 1 TO WS-SWIPES-READ.
093000     MOVE SPACES TO ALG-DENIAL-CODE-WORK ALG-MESSAGE-WORK.
093100     MOVE ZERO   TO WS-CURRENT-RESOURCE-NDX WS-CURRENT-GROUP-NDX.
093200     MOVE SPACES TO WS-CURRENT-GROUP-NAME WS-CURRENT-ZONE.
093300     SET  SWIPE-GRANTED             TO TRUE.
093400     SET  RESOURCE-WAS-FOUND        TO FALSE.
093500     MOVE ZERO   TO BIT-SWITCH-VALUE.
093600
093700     MOVE SWP-BADGE-ID   TO WS-SWP-BADGE-ID.
093800     MOVE SWP-READER-ID  TO WS-SWP-READER-ID.
093900     MOVE SWP-TIMESTAMP  TO WS-SWP-TIMESTAMP.
094000     PERFORM H92-CALC-SWIPE-JDN THRU H92-EXIT.
094100
094200*    CHECK 0 - BADGE MUST EXIST
094300     PERFORM D10-FIND-BADGE      THRU D10-EXIT.
094400     IF NOT BADGE-WAS-FOUND
094500         MOVE 'NOT_FOUND'           TO ALG-DENIAL-CODE-WORK
094600         MOVE 'Badge not found'     TO ALG-MESSAGE-WORK
094700         ADD 1 TO WS-DENY-NOTFOUND
094800         SET  SWIPE-DENIED TO TRUE
094900         GO TO C08-LOG-RESULT
095000     END-IF.
095100
095200*    CHECK 0B - READER MUST EXIST
095300     PERFORM D20-FIND-READER     THRU D20-EXIT.
095400     IF NOT READER-WAS-FOUND
095500         MOVE 'READER_NOT_FOUND'    TO ALG-DENIAL-CODE-WORK
095600         MOVE 'Reader not found'    TO ALG-MESSAGE-WORK
095700         ADD 1 TO WS-DENY-RDRNOTFND
095800         SET  SWIPE-DENIED TO TRUE
095900         GO TO C08-LOG-RESULT
096000     END-IF.
096100
096200*    CHECK 0C - RESOURCE MUST EXIST
096300     PERFORM D30-FIND-RESOURCE   THRU D30-EXIT.
096400     IF NOT RESOURCE-WAS-FOUND
096500         MOVE 'RESOURCE_NOT_FOUND'  TO ALG-DENIAL-CODE-WORK
096600         MOVE 'Resource missing'    TO ALG-MESSAGE-WORK
096700         ADD 1 TO WS-DENY-RSCNOTFND
096800         SET  SWIPE-DENIED TO TRUE
096900         GO TO C08-LOG-RESULT
097000     END-IF.
097100
097200*    CHECK 0D - READER IN UPDATE MODE ROUTES AROUND ACCESS CHECKS
097300     IF RDT-UPDATE-STATION(WS-CURRENT-READER-NDX)
097400         PERFORM H30-PROCESS-BADGE-UPDATE THRU H30-EXIT
097500         GO TO C08-LOG-RESULT
097600     END-IF.
097700
097800*    CHECK 0E - UNCONTROLLED RESOURCE ALWAYS GRANTS
097900     IF RST-NOT-CONTROLLED(WS-CURRENT-RESOURCE-NDX)
098000         MOVE 'Access granted (uncontrolled resource)' TO
098100                                               ALG-MESSAGE-WORK
098200         PERFORM H50-UPDATE-ZONE-ONLY THRU H50-EXIT
098300         GO TO C08-LOG-RESULT
098400     END-IF.
098500
098600*    CHECK 1 - BADGE MUST BE ACTIVE
098700     IF BDT-IS-DISABLED(WS-CURRENT-BADGE-NDX)
098800         MOVE 'INACTIVE'            TO ALG-DENIAL-CODE-WORK
098900         MOVE 'Badge inactive'      TO ALG-MESSAGE-WORK
099000         ADD 1 TO WS-DENY-INACTIVE
099100         SET  SWIPE-DENIED TO TRUE
099200         GO TO C08-LOG-RESULT
099300     END-IF.
099400
099500*    CHECK 2 - BADGE UPDATE STATUS (GRACE PERIOD / REQUIRES UPDATE)
099600     PERFORM H20-CHECK-BADGE-UPDATE-ON-SWIPE THRU H20-EXIT.
099700     IF SWIPE-DENIED
099800         GO TO C08-LOG-RESULT
099900     END-IF.
100000
100100*    CHECK 3 - EXPIRATION DATE
100200     IF BDT-EXPIRATION(WS-CURRENT-BADGE-NDX) NOT = ZERO
100300       AND BDT-EXPIRATION(WS-CURRENT-BADGE-NDX) < WS-SWP-CCYYMMDD
100400         MOVE 'EXPIRED'             TO ALG-DENIAL-CODE-WORK
100500         MOVE 'Badge expired'       TO ALG-MESSAGE-WORK
100600         ADD 1 TO WS-DENY-EXPIRED
100700         SET  SWIPE-DENIED TO TRUE
100800         GO TO C08-LOG-RESULT
100900     END-IF.
101000
101100*    CHECK 4 - RESOURCE MUST BELONG TO A GROUP
101200     PERFORM D40-FIND-RESOURCE-GROUP THRU D40-EXIT.
101300     IF NOT GROUP-WAS-FOUND
101400         MOVE 'NO_GROUP'            TO ALG-DENIAL-CODE-WORK
101500         MOVE 'Resource not in any group' TO ALG-MESSAGE-WORK
101600         ADD 1 TO WS-DENY-NOGROUP
101700         SET  SWIPE-DENIED TO TRUE
101800         GO TO C08-LOG-RESULT
101900     END-IF.
102000
102100*    CHECK 5 - ZONE TRANSITION
102200     MOVE BDT-ZONE-ID(WS-CURRENT-BADGE-NDX) TO WS-CURRENT-ZONE.
102300     IF WS-CURRENT-ZONE = SPACES
102400         MOVE 'Z_OUTSIDE   ' TO WS-CURRENT-ZONE
102500     END-IF.
102600     IF RST-FROM-ZONE-ID(WS-CURRENT-RESOURCE-NDX) NOT = SPACES
102700       AND RST-FROM-ZONE-ID(WS-CURRENT-RESOURCE-NDX) NOT =
102800                                                 WS-CURRENT-ZONE
102900         MOVE 'WRONG_ZONE'          TO ALG-DENIAL-CODE-WORK
103000         STRING 'Badge not in entry zone. Current: '
103100                WS-CURRENT-ZONE DELIMITED BY SIZE
103200                ', Required: '      DELIMITED BY SIZE
103300                RST-FROM-ZONE-ID(WS-CURRENT-RESOURCE-NDX)
103400                                    DELIMITED BY SIZE
103500                INTO ALG-MESSAGE-WORK
103600         END-STRING
103700         ADD 1 TO WS-DENY-WRONGZONE
103800         SET  SWIPE-DENIED TO TRUE
103900         GO TO C08-LOG-RESULT
104000     END-IF.
104100
104200*    CHECK 6 - BUILDING-BEFORE-LAB PRECEDENCE
104300     PERFORM D50-READ-ACCESS-HISTORY THRU D50-EXIT.
104400     PERFORM H40-CHECK-PRECEDENCE THRU H40-EXIT.
104500     IF SWIPE-DENIED
104600         GO TO C08-LOG-RESULT
104700     END-IF.
104800
104900*    CHECK 7 - PROFILE / TIME FILTER AUTHORIZATION
105000     PERFORM G00-CHECK-PROFILE-AUTH THRU G00-EXIT.
105100     IF SWIPE-DENIED
105200         GO TO C08-LOG-RESULT
105300     END-IF.
105400
105500*    CHECK 8 - PER-GROUP DAILY USAGE LIMIT
105600     PERFORM F00-CHECK-USAGE-LIMIT THRU F00-EXIT.
105700     IF SWIPE-DENIED
105800         GO TO C08-LOG-RESULT
105900     END-IF.
106000
106100*    CHECK 9 - GRANTED
106200     MOVE 'Access granted' TO ALG-MESSAGE-WORK.
106300     PERFORM F10-INCREMENT-USAGE  THRU F10-EXIT.
106400     PERFORM H51-UPDATE-ZONE-IF-CHANGED THRU H51-EXIT.
106500     PERFORM E10-WRITE-HISTORY    THRU E10-EXIT.
106600
106700 C08-LOG-RESULT.
106800     IF SWIPE-DENIED
106900         ADD 1 TO WS-SWIPES-DENIED
107000         IF WITH-TRACE
107100             DISPLAY '-TRC- BADGE=' WS-SWP-BADGE-ID
107200                     ' READER=' WS-SWP-READER-ID
107300                     ' REASON=' ALG-DENIAL-CODE-WORK
107400                     ' BIT-SWITCH=' BIT-SWITCH-VALUE
107500                     ' (1=TIME-REJECT 2=NO-RULE-MATCH)'
107600                 UPON PRINTER
107700         END-IF
107800     ELSE
107900         ADD 1 TO WS-SWIPES-GRANTED
108000     END-IF.
108100     PERFORM C90-WRITE-ACCESS-LOG THRU C90-EXIT.
108200     PERFORM K00-WRITE-CSV-LINE   THRU K00-EXIT.
108300     PERFORM C05-READ-SWIPE.
108400 C10-EXIT.
108500     EXIT.
108600
108700******************************************************************
108800*    C05 - READ NEXT SWIPE RECORD                                 *
108900******************************************************************
109000 C05-READ-SWIPE.
109100     READ SWIPE-FILE
109200         AT END
109300             SET EOF-SWIPE TO TRUE
109400     END-READ.
109500
109600******************************************************************
109700*    D10 - LOOKUP BADGE IN BADGE TABLE (LINEAR SCAN)               *
109800******************************************************************
109900 D10-FIND-BADGE.
110000     SET  WS-BADGE-FOUND TO FALSE.
110100     MOVE ZERO TO WS-CURRENT-BADGE-NDX.
110200     PERFORM D10-TEST-BADGE THRU D10-TEST-BADGE-EXIT
110300         VARYING BDT-SUB FROM 1 BY 1 UNTIL BDT-SUB > BDT-MAX.
110400 D10-EXIT.
110500     EXIT.
110600
110700 D10-TEST-BADGE.
110800     IF BDT-BADGE-ID(BDT-SUB) = WS-SWP-BADGE-ID
110900         SET  WS-BADGE-FOUND TO TRUE
111000         MOVE BDT-SUB TO WS-CURRENT-BADGE-NDX
111100         MOVE BDT-MAX TO BDT-SUB
111200     END-IF.
111300 D10-TEST-BADGE-EXIT.
111400     EXIT.
111500
111600******************************************************************
111700*    D20 - LOOKUP READER IN READER TABLE                          *
111800******************************************************************
111900 D20-FIND-READER.
112000     SET  WS-READER-FOUND TO FALSE.
112100     MOVE ZERO TO WS-CURRENT-READER-NDX.
112200     PERFORM D20-TEST-READER THRU D20-TEST-READER-EXIT
112300         VARYING RDT-SUB FROM 1 BY 1 UNTIL RDT-SUB > RDT-MAX.
112400 D20-EXIT.
112500     EXIT.
112600
112700 D20-TEST-READER.
112800     IF RDT-READER-ID(RDT-SUB) = WS-SWP-READER-ID
112900         SET  WS-READER-FOUND TO TRUE
113000         MOVE RDT-SUB TO WS-CURRENT-READER-NDX
113100         MOVE RDT-MAX TO RDT-SUB
113200     END-IF.
113300 D20-TEST-READER-EXIT.
113400     EXIT.
113500
113600******************************************************************
113700*    D30 - LOOKUP RESOURCE BEHIND THE READER JUST MATCHED          *
113800******************************************************************
113900 D30-FIND-RESOURCE.
114000     SET  WS-RESOURCE-FOUND TO FALSE.
114100     MOVE ZERO TO WS-CURRENT-RESOURCE-NDX.
114200     PERFORM D30-TEST-RESOURCE THRU D30-TEST-RESOURCE-EXIT
114300         VARYING RST-SUB FROM 1 BY 1 UNTIL RST-SUB > RST-MAX.
114400 D30-EXIT.
114500     EXIT.
114600
114700 D30-TEST-RESOURCE.
114800     IF RST-RESOURCE-ID(RST-SUB) =
114900           RDT-RESOURCE-ID(WS-CURRENT-READER-NDX)
115000         SET  WS-RESOURCE-FOUND TO TRUE
115100         MOVE RST-SUB TO WS-CURRENT-RESOURCE-NDX
115200         MOVE RST-MAX TO RST-SUB
115300     END-IF.
115400 D30-TEST-RESOURCE-EXIT.
115500     EXIT.
115600
115700******************************************************************
115800*    D40 - LOOKUP THE RESOURCE'S GROUP                             *
115900******************************************************************
116000 D40-FIND-RESOURCE-GROUP.
116100     SET  WS-GROUP-FOUND TO FALSE.
116200     MOVE ZERO TO WS-CURRENT-GROUP-NDX.
116300     PERFORM D40-TEST-GRPXREF THRU D40-TEST-GRPXREF-EXIT
116400         VARYING GXT-SUB FROM 1 BY 1 UNTIL GXT-SUB > GXT-MAX.
116500     IF WS-GROUP-FOUND
116600         PERFORM D40-TEST-GROUP THRU D40-TEST-GROUP-EXIT
116700             VARYING GPT-SUB FROM 1 BY 1 UNTIL GPT-SUB > GPT-MAX
116800     END-IF.
116900 D40-EXIT.
117000     EXIT.
117100
117200 D40-TEST-GRPXREF.
117300     IF GXT-RESOURCE-ID(GXT-SUB) =
117400           RST-RESOURCE-ID(WS-CURRENT-RESOURCE-NDX)
117500         SET  WS-GROUP-FOUND TO TRUE
117600         MOVE GXT-GROUP-NAME(GXT-SUB)
117700                             TO WS-CURRENT-GROUP-NAME
117800         MOVE GXT-MAX TO GXT-SUB
117900     END-IF.
118000 D40-TEST-GRPXREF-EXIT.
118100     EXIT.
118200
118300 D40-TEST-GROUP.
118400     IF GPT-GROUP-NAME(GPT-SUB) = WS-CURRENT-GROUP-NAME
118500         MOVE GPT-SUB TO WS-CURRENT-GROUP-NDX
118600         MOVE GPT-MAX TO GPT-SUB
118700     END-IF.
118800 D40-TEST-GROUP-EXIT.
118900     EXIT.
119000
119100******************************************************************
119200*    D50 - RANDOM READ OF THE BADGE'S ACCESS-HISTORY RECORD        *
119300******************************************************************
119400 D50-READ-ACCESS-HISTORY.
119500     SET  AHS-FOUND-SW TO FALSE.
119600     MOVE ZERO TO WS-HIST-ACCESS-TIME.
119700     MOVE WS-SWP-BADGE-ID TO AHS-BADGE-ID.
119800     MOVE 12 TO VSUB.
119900     READ ACCESS-HISTORY-FILE
120000         KEY IS AHS-BADGE-ID
120100         INVALID KEY
120200             SET  AHS-FOUND-SW TO FALSE
120300         NOT INVALID KEY
120400             SET  AHS-WAS-FOUND TO TRUE
120500             MOVE AHS-FROM-ZONE-ID TO WS-HIST-FROM-ZONE-ID
120600             MOVE AHS-TO-ZONE-ID   TO WS-HIST-TO-ZONE-ID
120700             MOVE AHS-RESOURCE-ID  TO WS-HIST-RESOURCE-ID
120800             MOVE AHS-ACCESS-TIME  TO WS-HIST-ACCESS-TIME
120900     END-READ.
121000 D50-EXIT.
121100     EXIT.
121200
121300******************************************************************
121400*    G00 - PROFILE / TIME FILTER AUTHORIZATION CHECK               *
121500*    ACCESS IS ALLOWED IF ANY PROFILE ASSIGNED TO THE BADGE HAS AT *
121600*    LEAST ONE RIGHT FOR THE RESOURCE'S GROUP WHOSE TIME FILTER    *
121700*    MATCHES THE SWIPE TIMESTAMP.                                  *
121800******************************************************************
121900 G00-CHECK-PROFILE-AUTH.                                          RJH0692
122000     SET  TF-TOKEN-FOUND-SW TO FALSE.
122100     PERFORM G00-TEST-BPROFILE THRU G00-TEST-BPROFILE-EXIT
122200         VARYING BPT-SUB FROM 1 BY 1
122300            UNTIL BPT-SUB > BPT-MAX
122400               OR TF-TOKEN-WAS-FOUND.
122500
122600     IF NOT TF-TOKEN-WAS-FOUND
122700         MOVE 'NO_PERMISSION'       TO ALG-DENIAL-CODE-WORK
122800         STRING 'No profile grants access to group '
122900                WS-CURRENT-GROUP-NAME DELIMITED BY SIZE
123000                INTO ALG-MESSAGE-WORK
123100         END-STRING
123200         ADD 1 TO WS-DENY-NOPERMIT
123300         IF BIT-SWITCH-VALUE = ZERO
123400             SET BIT-2-ON TO TRUE
123500         END-IF
123600         SET  SWIPE-DENIED TO TRUE
123700     END-IF.
123800 G00-EXIT.
123900     EXIT.
124000
124100 G00-TEST-BPROFILE.
124200     IF BPT-BADGE-ID(BPT-SUB) = WS-SWP-BADGE-ID
124300         PERFORM G00-TEST-RULE THRU G00-TEST-RULE-EXIT
124400             VARYING ART-SUB FROM 1 BY 1
124500                UNTIL ART-SUB > ART-MAX
124600                   OR TF-TOKEN-WAS-FOUND
124700     END-IF.
124800 G00-TEST-BPROFILE-EXIT.
124900     EXIT.
125000
125100 G00-TEST-RULE.
125200     IF ART-PROFILE-NAME(ART-SUB) =
125300           BPT-PROFILE-NAME(BPT-SUB)
125400       AND ART-GROUP-NAME(ART-SUB) =
125500           WS-CURRENT-GROUP-NAME
125600         PERFORM H00-CHECK-TIME-FILTER THRU H00-EXIT
125700         IF TF-RULE-MATCHES
125800             SET TF-TOKEN-FOUND-SW TO TRUE
125900         END-IF
126000     END-IF.
126100 G00-TEST-RULE-EXIT.
126200     EXIT.
126300
126400******************************************************************
126500*    H00 - EVALUATE ONE TIME FILTER RULE AGAINST THE SWIPE TIME    *
126600*    RULE TEXT IS YEAR.MONTH.DAYOFWEEK.HOURS - EACH PART EITHER    *
126700*    ALL, A COMMA LIST, OR EXCEPT <COMMA LIST>.  L81-PARSE-RULE-   *
126800*    LINE ALREADY REJECTS AND LOGS ANY RULE NOT HAVING 4 PARTS, SO*
126900*    A RULE REACHING THIS PARAGRAPH IS ALWAYS WELL FORMED - THE   *
127000*    SPACES TEST BELOW IS RETAINED ONLY AS A SAFETY NET.          *
127100******************************************************************
127200 H00-CHECK-TIME-FILTER.
127300     SET  TF-OVERALL-OK-SW TO FALSE.
127400     MOVE ART-TIME-FILTER-RULE(ART-SUB) TO TF-RULE.
127500     MOVE SPACES TO TF-YEAR-PART TF-MONTH-PART
127600                    TF-DOW-PART  TF-HOURS-PART.
127700     UNSTRING TF-RULE DELIMITED BY '.'
127800         INTO TF-YEAR-PART TF-MONTH-PART TF-DOW-PART TF-HOURS-PART
127900     END-UNSTRING.
128000     IF TF-HOURS-PART = SPACES
128100         GO TO H00-EXIT
128200     END-IF.
128300
128400     PERFORM H60-MATCH-YEAR-PART.
128500     IF NOT TF-PART-OK
128600         GO TO H00-EXIT
128700     END-IF.
128800
128900     PERFORM H61-MATCH-MONTH-PART.
129000     IF NOT TF-PART-OK
129100         GO TO H00-EXIT
129200     END-IF.
129300
129400     PERFORM H62-MATCH-DOW-PART.
129500     IF NOT TF-PART-OK
129600         GO TO H00-EXIT
129700     END-IF.
129800
129900     PERFORM H63-MATCH-HOURS-PART.
130000     IF NOT TF-PART-OK
130100         SET BIT-1-ON TO TRUE
130200         GO TO H00-EXIT
130300     END-IF.
130400
130500     SET TF-OVERALL-OK-SW TO TRUE.
130600 H00-EXIT.
130700     EXIT.
130800
130900******************************************************************
131000*    H60 - MATCH THE YEAR PART (ALL / EXCEPT LIST / LIST OF YEARS) *
131100******************************************************************
131200 H60-MATCH-YEAR-PART.
131300     SET TF-PART-OK-SW TO FALSE.
131400     IF TF-YEAR-PART(1:3) = 'ALL'
131500         SET TF-PART-OK-SW TO TRUE
131600         GO TO H60-EXIT
131700     END-IF.
131800     SET TF-EXCEPT-SW TO FALSE.
131900     MOVE TF-YEAR-PART TO TF-LIST-TEXT.
132000     IF TF-YEAR-PART(1:7) = 'EXCEPT '
132100         SET TF-EXCEPT-SW TO TRUE
132200         MOVE TF-YEAR-PART(8:66) TO TF-LIST-TEXT
132300     END-IF.
132400     MOVE WS-SWP-CCYY  TO TF-YEAR-TEXT.
132500     MOVE TF-YEAR-TEXT TO TF-SCAN-TARGET.
132600     PERFORM H74-SCAN-LIST-FOR-TOKEN.
132700     IF TF-IS-EXCEPT
132800         IF TF-TOKEN-WAS-FOUND
132900             SET TF-PART-OK-SW TO FALSE
133000         ELSE
133100             SET TF-PART-OK-SW TO TRUE
133200         END-IF
133300     ELSE
133400         IF TF-TOKEN-WAS-FOUND
133500             SET TF-PART-OK-SW TO TRUE
133600         ELSE
133700             SET TF-PART-OK-SW TO FALSE
133800         END-IF
133900     END-IF.
134000 H60-EXIT.
134100     EXIT.
134200
134300******************************************************************
134400*    H61 - MATCH THE MONTH PART (ALL / EXCEPT LIST / LIST)         *
134500******************************************************************
134600 H61-MATCH-MONTH-PART.
134700     SET TF-PART-OK-SW TO FALSE.
134800     IF TF-MONTH-PART(1:3) = 'ALL'
134900         SET TF-PART-OK-SW TO TRUE
135000         GO TO H61-EXIT
135100     END-IF.
135200     SET TF-EXCEPT-SW TO FALSE.
135300     MOVE TF-MONTH-PART TO TF-LIST-TEXT.
135400     IF TF-MONTH-PART(1:7) = 'EXCEPT '
135500         SET TF-EXCEPT-SW TO TRUE
135600         MOVE TF-MONTH-PART(8:66) TO TF-LIST-TEXT
135700     END-IF.
135800     MOVE WS-MONTH-NAME(WS-SWP-MM) TO TF-SCAN-TARGET.
135900     PERFORM H74-SCAN-LIST-FOR-TOKEN.
136000     IF TF-IS-EXCEPT
136100         IF TF-TOKEN-WAS-FOUND
136200             SET TF-PART-OK-SW TO FALSE
136300         ELSE
136400             SET TF-PART-OK-SW TO TRUE
136500         END-IF
136600     ELSE
136700         IF TF-TOKEN-WAS-FOUND
136800             SET TF-PART-OK-SW TO TRUE
136900         ELSE
137000             SET TF-PART-OK-SW TO FALSE
137100         END-IF
137200     END-IF.
137300 H61-EXIT.
137400     EXIT.
137500
137600******************************************************************
137700*    H62 - MATCH THE DAY-OF-WEEK PART (ALL / EXCEPT / LIST WITH   *
137800*    NAME RANGES SUCH AS MONDAY-FRIDAY, WHICH WRAP AROUND THE     *
137900*    WEEK WHEN THE FIRST DAY NUMBER IS HIGHER THAN THE SECOND).   *
138000******************************************************************
138100 H62-MATCH-DOW-PART.
138200     SET TF-PART-OK-SW TO FALSE.
138300     IF TF-DOW-PART(1:3) = 'ALL'
138400         SET TF-PART-OK-SW TO TRUE
138500         GO TO H62-EXIT
138600     END-IF.
138700     SET TF-EXCEPT-SW TO FALSE.
138800     MOVE TF-DOW-PART TO TF-LIST-TEXT.
138900     IF TF-DOW-PART(1:7) = 'EXCEPT '
139000         SET TF-EXCEPT-SW TO TRUE
139100         MOVE TF-DOW-PART(8:66) TO TF-LIST-TEXT
139200     END-IF.
139300     MOVE SPACES TO TF-TOK-TABLE.
139400     UNSTRING TF-LIST-TEXT DELIMITED BY ','
139500         INTO TF-TOK(1) TF-TOK(2) TF-TOK(3) TF-TOK(4)
139600              TF-TOK(5) TF-TOK(6) TF-TOK(7)
139700     END-UNSTRING.
139800     SET  TF-TOKEN-FOUND-SW TO FALSE.
139900     PERFORM H62-TEST-DOW-TOK THRU H62-TEST-DOW-TOK-EXIT
140000         VARYING TF-LOOP-SUB FROM 1 BY 1
140100            UNTIL TF-LOOP-SUB > 7
140200               OR TF-TOKEN-WAS-FOUND.
140300     IF TF-IS-EXCEPT
140400         IF TF-TOKEN-WAS-FOUND
140500             SET TF-PART-OK-SW TO FALSE
140600         ELSE
140700             SET TF-PART-OK-SW TO TRUE
140800         END-IF
140900     ELSE
141000         IF TF-TOKEN-WAS-FOUND
141100             SET TF-PART-OK-SW TO TRUE
141200         ELSE
141300             SET TF-PART-OK-SW TO FALSE
141400         END-IF
141500     END-IF.
141600 H62-EXIT.
141700     EXIT.
141800
141900 H62-TEST-DOW-TOK.
142000     IF TF-TOK(TF-LOOP-SUB) NOT = SPACES
142100         PERFORM H64-CHECK-DOW-TOKEN
142200     END-IF.
142300 H62-TEST-DOW-TOK-EXIT.
142400     EXIT.
142500
142600******************************************************************
142700*    H64 - TEST ONE DAY-OF-WEEK TOKEN (SINGLE NAME OR A-B RANGE)   *
142800******************************************************************
142900 H64-CHECK-DOW-TOKEN.
143000     MOVE TF-TOK(TF-LOOP-SUB) TO TF-TOK-TRIMMED.
143100     IF TF-TOK-TRIMMED(1:1) = SPACE
143200         MOVE TF-TOK-TRIMMED(2:19) TO TF-TOK-TRIMMED
143300     END-IF.
143400     MOVE ZERO TO TF-DASH-POS.
143500     INSPECT TF-TOK-TRIMMED TALLYING TF-DASH-POS
143600         FOR CHARACTERS BEFORE '-'.
143700     IF TF-DASH-POS = 20
143800*        NO DASH FOUND - SINGLE DAY NAME
143900         MOVE TF-TOK-TRIMMED(1:9) TO TF-NAME-TO-CONVERT
144000         PERFORM H65-DOW-NAME-TO-NUM
144100         MOVE TF-CONVERTED-NUM TO TF-DOW1-NUM
144200         IF TF-DOW1-NUM = WS-SWP-DOW-NUM
144300             SET TF-TOKEN-FOUND-SW TO TRUE
144400         END-IF
144500     ELSE
144600         MOVE TF-TOK-TRIMMED(1:TF-DASH-POS) TO TF-DOW1-TEXT
144700         ADD 2 TO TF-DASH-POS
144800         MOVE TF-TOK-TRIMMED(TF-DASH-POS:9) TO TF-DOW2-TEXT
144900         MOVE TF-DOW1-TEXT TO TF-NAME-TO-CONVERT
145000         PERFORM H65-DOW-NAME-TO-NUM
145100         MOVE TF-CONVERTED-NUM TO TF-DOW1-NUM
145200         MOVE TF-DOW2-TEXT TO TF-NAME-TO-CONVERT
145300         PERFORM H65-DOW-NAME-TO-NUM
145400         MOVE TF-CONVERTED-NUM TO TF-DOW2-NUM
145500         IF TF-DOW1-NUM <= TF-DOW2-NUM
145600             IF WS-SWP-DOW-NUM >= TF-DOW1-NUM
145700               AND WS-SWP-DOW-NUM <= TF-DOW2-NUM
145800                 SET TF-TOKEN-FOUND-SW TO TRUE
145900             END-IF
146000         ELSE
146100*            WRAP-AROUND RANGE, E.G. FRIDAY-MONDAY
146200             IF WS-SWP-DOW-NUM >= TF-DOW1-NUM
146300               OR  WS-SWP-DOW-NUM <= TF-DOW2-NUM
146400                 SET TF-TOKEN-FOUND-SW TO TRUE
146500             END-IF
146600         END-IF
146700     END-IF.
146800
146900******************************************************************
147000*    H65 - CONVERT A DAY NAME TO ITS NUMBER (1=SUNDAY..7=SATURDAY) *
147100*    TF-NAME-TO-CONVERT IS THE INPUT, TF-CONVERTED-NUM THE OUTPUT. *
147200******************************************************************
147300 H65-DOW-NAME-TO-NUM.
147400     MOVE ZERO TO TF-CONVERTED-NUM.
147500     PERFORM H65-TEST-DOW-NAME THRU H65-TEST-DOW-NAME-EXIT
147600         VARYING TF-DOWSUB FROM 1 BY 1
147700            UNTIL TF-DOWSUB > 7
147800               OR TF-CONVERTED-NUM NOT = ZERO.
147900
148000 H65-TEST-DOW-NAME.
148100     IF WS-DAY-NAME(TF-DOWSUB) = TF-NAME-TO-CONVERT
148200         MOVE TF-DOWSUB TO TF-CONVERTED-NUM
148300     END-IF.
148400 H65-TEST-DOW-NAME-EXIT.
148500     EXIT.
148600
148700******************************************************************
148800*    H63 - MATCH THE HOURS PART (ALL / EXCEPT LIST / LIST OF      *
148900*    HH:MM-HH:MM RANGES, INCLUSIVE ON BOTH ENDS)                   *
149000******************************************************************
149100 H63-MATCH-HOURS-PART.
149200     SET TF-PART-OK-SW TO FALSE.
149300     IF TF-HOURS-PART(1:3) = 'ALL'
149400         SET TF-PART-OK-SW TO TRUE
149500         GO TO H63-EXIT
149600     END-IF.
149700     SET TF-EXCEPT-SW TO FALSE.
149800     MOVE TF-HOURS-PART TO TF-LIST-TEXT.
149900     IF TF-HOURS-PART(1:7) = 'EXCEPT '
150000         SET TF-EXCEPT-SW TO TRUE
150100         MOVE TF-HOURS-PART(8:66) TO TF-LIST-TEXT
150200     END-IF.
150300     MOVE SPACES TO TF-TOK-TABLE.
150400     UNSTRING TF-LIST-TEXT DELIMITED BY ','
150500         INTO TF-TOK(1) TF-TOK(2) TF-TOK(3) TF-TOK(4)
150600              TF-TOK(5) TF-TOK(6) TF-TOK(7)
150700     END-UNSTRING.
150800     COMPUTE TF-SWP-MOFDAY = WS-SWP-HH * 60 + WS-SWP-MN.
150900     SET  TF-TOKEN-FOUND-SW TO FALSE.
151000     PERFORM H63-TEST-HOUR-TOK THRU H63-TEST-HOUR-TOK-EXIT
151100         VARYING TF-LOOP-SUB FROM 1 BY 1
151200            UNTIL TF-LOOP-SUB > 7
151300               OR TF-TOKEN-WAS-FOUND.
151400     IF TF-IS-EXCEPT
151500         IF TF-TOKEN-WAS-FOUND
151600             SET TF-PART-OK-SW TO FALSE
151700         ELSE
151800             SET TF-PART-OK-SW TO TRUE
151900         END-IF
152000     ELSE
152100         IF TF-TOKEN-WAS-FOUND
152200             SET TF-PART-OK-SW TO TRUE
152300         ELSE
152400             SET TF-PART-OK-SW TO FALSE
152500         END-IF
152600     END-IF.
152700 H63-EXIT.
152800     EXIT.
152900
153000 H63-TEST-HOUR-TOK.
153100     IF TF-TOK(TF-LOOP-SUB) NOT = SPACES
153200         PERFORM H66-CHECK-HOUR-TOKEN
153300     END-IF.
153400 H63-TEST-HOUR-TOK-EXIT.
153500     EXIT.
153600
153700******************************************************************
153800*    H66 - TEST ONE HH:MM-HH:MM TOKEN AGAINST THE SWIPE TIME       *
153900******************************************************************
154000 H66-CHECK-HOUR-TOKEN.
154100     MOVE TF-TOK(TF-LOOP-SUB) TO TF-TOK-TRIMMED.
154200     IF TF-TOK-TRIMMED(1:1) = SPACE
154300         MOVE TF-TOK-TRIMMED(2:19) TO TF-TOK-TRIMMED
154400     END-IF.
154500     MOVE ZERO TO TF-DASH-POS.
154600     INSPECT TF-TOK-TRIMMED TALLYING TF-DASH-POS
154700         FOR CHARACTERS BEFORE '-'.
154800     MOVE SPACES TO TF-CLOCK-TEXT.
154900     MOVE TF-TOK-TRIMMED(1:TF-DASH-POS) TO TF-CLOCK-TEXT.
155000     PERFORM H67-PARSE-CLOCK-TIME.
155100     MOVE TF-MOFDAY-RESULT TO TF-START-MOFDAY.
155200     ADD 2 TO TF-DASH-POS.
155300     MOVE SPACES TO TF-CLOCK-TEXT.
155400     MOVE TF-TOK-TRIMMED(TF-DASH-POS:20 - TF-DASH-POS + 1)
155500                                 TO TF-CLOCK-TEXT.
155600     PERFORM H67-PARSE-CLOCK-TIME.
155700     MOVE TF-MOFDAY-RESULT TO TF-END-MOFDAY.
155800     IF TF-SWP-MOFDAY >= TF-START-MOFDAY
155900       AND TF-SWP-MOFDAY <= TF-END-MOFDAY
156000         SET TF-TOKEN-FOUND-SW TO TRUE
156100     END-IF.
156200
156300******************************************************************
156400*    H67 - PARSE A "HH:MM" OR "HH" TOKEN INTO MINUTES-OF-DAY       *
156500*    TF-CLOCK-TEXT IS THE INPUT, TF-MOFDAY-RESULT THE OUTPUT.      *
156600******************************************************************
156700 H67-PARSE-CLOCK-TIME.
156800     MOVE ZERO TO TF-COLON-POS TF-START-HH TF-START-MM.
156900     INSPECT TF-CLOCK-TEXT TALLYING TF-COLON-POS
157000         FOR CHARACTERS BEFORE ':'.
157100     IF TF-COLON-POS < 9
157200         MOVE TF-CLOCK-TEXT(1:TF-COLON-POS) TO TF-START-HH
157300         ADD 2 TO TF-COLON-POS
157400         MOVE TF-CLOCK-TEXT(TF-COLON-POS:2) TO TF-START-MM
157500     ELSE
157600         MOVE TF-CLOCK-TEXT(1:2)             TO TF-START-HH
157700         MOVE ZERO                           TO TF-START-MM
157800     END-IF.
157900     COMPUTE TF-MOFDAY-RESULT = TF-START-HH * 60 + TF-START-MM.
158000
158100******************************************************************
158200*    H74 - GENERIC "IS TARGET IN THIS COMMA LIST" SCAN             *
158300*    USED FOR YEAR AND MONTH LIST MATCHING (NO RANGES).            *
158400******************************************************************
158500 H74-SCAN-LIST-FOR-TOKEN.
158600     MOVE SPACES TO TF-TOK-TABLE.
158700     UNSTRING TF-LIST-TEXT DELIMITED BY ','
158800         INTO TF-TOK(1) TF-TOK(2) TF-TOK(3) TF-TOK(4)
158900              TF-TOK(5) TF-TOK(6) TF-TOK(7) TF-TOK(8)
159000              TF-TOK(9) TF-TOK(10) TF-TOK(11) TF-TOK(12)
159100     END-UNSTRING.
159200     SET TF-TOKEN-FOUND-SW TO FALSE.
159300     PERFORM H74-TEST-LIST-TOK THRU H74-TEST-LIST-TOK-EXIT
159400         VARYING TF-TOK-SUB FROM 1 BY 1
159500            UNTIL TF-TOK-SUB > 12
159600               OR TF-TOKEN-WAS-FOUND.
159700
159800 H74-TEST-LIST-TOK.
159900     MOVE TF-TOK(TF-TOK-SUB) TO TF-TOK-TRIMMED.
160000     IF TF-TOK-TRIMMED(1:1) = SPACE
160100         MOVE TF-TOK-TRIMMED(2:19) TO TF-TOK-TRIMMED
160200     END-IF.
160300     IF TF-TOK-TRIMMED(1:9) = TF-SCAN-TARGET
160400         SET TF-TOKEN-FOUND-SW TO TRUE
160500     END-IF.
160600 H74-TEST-LIST-TOK-EXIT.
160700     EXIT.
160800
160900******************************************************************
161000*    H20 - CHECK BADGE-UPDATE STATUS DURING A NORMAL SWIPE         *
161100******************************************************************
161200 H20-CHECK-BADGE-UPDATE-ON-SWIPE.                                 RJH9302
161300     IF BDT-UPDATE-GRACE-END(WS-CURRENT-BADGE-NDX) NOT = ZERO
161400       AND WS-SWP-TIMESTAMP >
161500               BDT-UPDATE-GRACE-END(WS-CURRENT-BADGE-NDX)
161600         MOVE 'N' TO BDT-ACTIVE-FLAG(WS-CURRENT-BADGE-NDX)
161700         MOVE 'N' TO BDT-REQUIRES-UPDATE(WS-CURRENT-BADGE-NDX)
161800         PERFORM E00-REWRITE-BADGE THRU E00-EXIT
161900         MOVE 'UPDATE_REQUIRED'     TO ALG-DENIAL-CODE-WORK
162000         MOVE 'Badge not valid (update grace period expired)'
162100                                     TO ALG-MESSAGE-WORK
162200         ADD 1 TO WS-DENY-UPDATEREQD
162300         SET  SWIPE-DENIED TO TRUE
162400     ELSE
162500         IF BDT-UPDATE-REQUIRED(WS-CURRENT-BADGE-NDX)
162600           AND WS-SWP-TIMESTAMP <
162700                 BDT-UPDATE-GRACE-END(WS-CURRENT-BADGE-NDX)
162800             PERFORM H91-DAYS-TO-GRACE-END THRU H91-EXIT
162900             MOVE 'UPDATE_REQUIRED' TO ALG-DENIAL-CODE-WORK
163000             STRING 'Badge must be updated (hold card to '
163100                    'update. '     DELIMITED BY SIZE
163200                    JDN-RESULT     DELIMITED BY SIZE
163300                    ' days remaining)' DELIMITED BY SIZE
163400                    INTO ALG-MESSAGE-WORK
163500             END-STRING
163600             ADD 1 TO WS-DENY-UPDATEREQD
163700             SET  SWIPE-DENIED TO TRUE
163800         END-IF
163900     END-IF.
164000 H20-EXIT.
164100     EXIT.
164200
164300******************************************************************
164400*    H91 - WHOLE DAYS REMAINING TO THE GRACE-PERIOD END            *
164500******************************************************************
164600 H91-DAYS-TO-GRACE-END.                                           RJH9302
164700     MOVE BDT-GRACE-CCYY(WS-CURRENT-BADGE-NDX) TO JDN-CCYY.
164800     MOVE BDT-GRACE-MM(WS-CURRENT-BADGE-NDX)   TO JDN-MM.
164900     MOVE BDT-GRACE-DD(WS-CURRENT-BADGE-NDX)   TO JDN-DD.
165000     PERFORM H90-CALC-JDN.
165100     MOVE JDN-RESULT TO JDN-DIVQUOT.
165200     COMPUTE JDN-RESULT = JDN-DIVQUOT - WS-SWP-JDN.
165300     IF JDN-RESULT < ZERO
165400         MOVE ZERO TO JDN-RESULT
165500     END-IF.
165600 H91-EXIT.
165700     EXIT.
165800
165900******************************************************************
166000*    H92 - CALCULATE THE SWIPE'S JULIAN DAY NUMBER AND DAY-OF-WEEK *
166100*    NUMBER ONCE, AT THE TOP OF C00, SO ALL LATER CHECKS CAN USE   *
166200*    WS-SWP-JDN / WS-SWP-DOW-NUM WITHOUT RECOMPUTING THEM.         *
166300******************************************************************
166400 H92-CALC-SWIPE-JDN.
166500     MOVE WS-SWP-CCYY TO JDN-CCYY.
166600     MOVE WS-SWP-MM   TO JDN-MM.
166700     MOVE WS-SWP-DD   TO JDN-DD.
166800     PERFORM H90-CALC-JDN.
166900     MOVE JDN-RESULT  TO WS-SWP-JDN.
167000     PERFORM H93-CALC-DOW-NUM.
167100     MOVE JDN-RESULT  TO WS-SWP-DOW-NUM.
167200 H92-EXIT.
167300     EXIT.
167400
167500******************************************************************
167600*    H30 - BADGE HELD AT AN UPDATE READER                         *
167700******************************************************************
167800 H30-PROCESS-BADGE-UPDATE.                                        TAM9610
167900     IF NOT BADGE-WAS-FOUND
168000         MOVE 'NOT_FOUND'           TO ALG-DENIAL-CODE-WORK
168100         MOVE 'Badge not found'     TO ALG-MESSAGE-WORK
168200         ADD 1 TO WS-DENY-NOTFOUND
168300         SET  SWIPE-DENIED TO TRUE
168400         GO TO H30-EXIT
168500     END-IF.
168600
168700     IF NOT BDT-UPDATE-REQUIRED(WS-CURRENT-BADGE-NDX)
168800         MOVE 'UPDATE_REQUIRED'     TO ALG-DENIAL-CODE-WORK
168900         MOVE 'Badge does not require update' TO ALG-MESSAGE-WORK
169000         ADD 1 TO WS-DENY-UPDATEREQD
169100         SET  SWIPE-DENIED TO TRUE
169200         GO TO H30-EXIT
169300     END-IF.
169400
169500     IF BDT-UPDATE-GRACE-END(WS-CURRENT-BADGE-NDX) NOT = ZERO
169600       AND WS-SWP-TIMESTAMP >
169700               BDT-UPDATE-GRACE-END(WS-CURRENT-BADGE-NDX)
169800         MOVE 'N' TO BDT-ACTIVE-FLAG(WS-CURRENT-BADGE-NDX)
169900         MOVE 'N' TO BDT-REQUIRES-UPDATE(WS-CURRENT-BADGE-NDX)
170000         PERFORM E00-REWRITE-BADGE THRU E00-EXIT
170100         MOVE 'UPDATE_REQUIRED'     TO ALG-DENIAL-CODE-WORK
170200         MOVE 'Badge cannot be updated (grace period expired,'
170300              ' badge has been disabled)' TO ALG-MESSAGE-WORK
170400         ADD 1 TO WS-DENY-UPDATEREQD
170500         SET  SWIPE-DENIED TO TRUE
170600         GO TO H30-EXIT
170700     END-IF.
170800
170900     MOVE WS-SWP-TIMESTAMP TO
171000                        BDT-LAST-UPDATE-TS(WS-CURRENT-BADGE-NDX).
171100     MOVE 'N' TO BDT-REQUIRES-UPDATE(WS-CURRENT-BADGE-NDX).
171200     MOVE ZERO TO BDT-UPDATE-DUE-DATE(WS-CURRENT-BADGE-NDX).
171300     MOVE ZERO TO BDT-UPDATE-GRACE-END(WS-CURRENT-BADGE-NDX).
171400     PERFORM E00-REWRITE-BADGE THRU E00-EXIT.
171500     MOVE 'Badge successfully updated' TO ALG-MESSAGE-WORK.
171600     SET  SWIPE-GRANTED TO TRUE.
171700 H30-EXIT.
171800     EXIT.
171900
172000******************************************************************
172100*    H40 - PRECEDENCE CHECK (MUST ENTER BUILDING BEFORE LAB)       *
172200******************************************************************
172300 H40-CHECK-PRECEDENCE.                                            RJH0692
172400     MOVE ZERO TO JDN-DIVREM.
172500     INSPECT RST-TO-ZONE-ID(WS-CURRENT-RESOURCE-NDX)
172600         TALLYING JDN-DIVREM FOR ALL 'LAB'.
172700     IF JDN-DIVREM = ZERO
172800         GO TO H40-EXIT
172900     END-IF.
173000
173100     IF NOT AHS-WAS-FOUND
173200         MOVE 'PRECEDENCE_VIOLATION' TO ALG-DENIAL-CODE-WORK
173300         MOVE 'Must enter building before accessing lab'
173400                                      TO ALG-MESSAGE-WORK
173500         ADD 1 TO WS-DENY-PRECEDENCE
173600         SET  SWIPE-DENIED TO TRUE
173700         GO TO H40-EXIT
173800     END-IF.
173900
174000     PERFORM H96-MINUTES-SINCE-HISTORY THRU H96-EXIT.
174100     IF JDN-RESULT > 120
174200         MOVE 'PRECEDENCE_VIOLATION' TO ALG-DENIAL-CODE-WORK
174300         MOVE 'Must re-enter building to access lab'
174400                                      TO ALG-MESSAGE-WORK
174500         ADD 1 TO WS-DENY-PRECEDENCE
174600         SET  SWIPE-DENIED TO TRUE
174700     END-IF.
174800 H40-EXIT.
174900     EXIT.
175000
175100******************************************************************
175200*    H96 - MINUTES BETWEEN THE HISTORY RECORD AND THE SWIPE        *
175300*    (WS-SWP-JDN MUST ALREADY BE SET - SEE H92, PERFORMED ONCE     *
175400*    AT THE TOP OF EACH SWIPE IN C00.)                             *
175500******************************************************************
175600 H96-MINUTES-SINCE-HISTORY.
175700     MOVE WS-HIST-CCYY TO JDN-CCYY.
175800     MOVE WS-HIST-MM   TO JDN-MM.
175900     MOVE WS-HIST-DD   TO JDN-DD.
176000     PERFORM H90-CALC-JDN.
176100     COMPUTE JDN-RESULT =
176200         ((WS-SWP-JDN - JDN-RESULT) * 1440)
176300         + ((WS-SWP-HH * 60) + WS-SWP-MN)
176400         - ((WS-HIST-HH * 60) + WS-HIST-MN).
176500 H96-EXIT.
176600     EXIT.
176700
176800******************************************************************
176900*    H50 - UPDATE BADGE ZONE ONLY (UNCONTROLLED RESOURCE PATH)     *
177000******************************************************************
177100 H50-UPDATE-ZONE-ONLY.
177200     IF RST-FROM-ZONE-ID(WS-CURRENT-RESOURCE-NDX) NOT = SPACES
177300       AND RST-TO-ZONE-ID(WS-CURRENT-RESOURCE-NDX) NOT = SPACES
177400       AND RST-TO-ZONE-ID(WS-CURRENT-RESOURCE-NDX) NOT =
177500                 BDT-ZONE-ID(WS-CURRENT-BADGE-NDX)
177600         MOVE RST-TO-ZONE-ID(WS-CURRENT-RESOURCE-NDX) TO
177700                               BDT-ZONE-ID(WS-CURRENT-BADGE-NDX)
177800         PERFORM E00-REWRITE-BADGE THRU E00-EXIT
177900     END-IF.
178000 H50-EXIT.
178100     EXIT.
178200
178300******************************************************************
178400*    H51 - UPDATE BADGE ZONE AFTER A CHECKS-BASED GRANT            *
178500******************************************************************
178600 H51-UPDATE-ZONE-IF-CHANGED.
178700     IF RST-FROM-ZONE-ID(WS-CURRENT-RESOURCE-NDX) NOT = SPACES
178800       AND RST-TO-ZONE-ID(WS-CURRENT-RESOURCE-NDX) NOT = SPACES
178900       AND RST-TO-ZONE-ID(WS-CURRENT-RESOURCE-NDX) NOT =
179000                 BDT-ZONE-ID(WS-CURRENT-BADGE-NDX)
179100         MOVE RST-TO-ZONE-ID(WS-CURRENT-RESOURCE-NDX) TO
179200                               BDT-ZONE-ID(WS-CURRENT-BADGE-NDX)
179300         PERFORM E00-REWRITE-BADGE THRU E00-EXIT
179400     END-IF.
179500 H51-EXIT.
179600     EXIT.
179700
179800******************************************************************
179900*    F00 - CHECK PER-GROUP DAILY USAGE LIMIT                      *
180000******************************************************************
180100 F00-CHECK-USAGE-LIMIT.                                           DLC9304
180200     IF WS-CURRENT-GROUP-NDX = ZERO
180300         GO TO F00-EXIT
180400     END-IF.
180500     IF GPT-DAILY-LIMIT(WS-CURRENT-GROUP-NDX) = ZERO
180600         GO TO F00-EXIT
180700     END-IF.
180800
180900     MOVE WS-SWP-BADGE-ID       TO UCT-BADGE-ID.
181000     MOVE WS-CURRENT-GROUP-NAME TO UCT-GROUP-NAME.
181100     SET  UCT-FOUND-SW TO FALSE.
181200     MOVE ZERO TO WS-USAGE-DAY-COUNT.
181300     MOVE 13 TO VSUB.
181400     READ USAGE-COUNTER-FILE
181500         KEY IS UCT-KEY
181600         INVALID KEY
181700             SET  UCT-FOUND-SW TO FALSE
181800         NOT INVALID KEY
181900             SET  UCT-WAS-FOUND TO TRUE
182000             IF UCT-DAY-DATE = WS-RUN-DATE
182100                 MOVE UCT-DAY-COUNT TO WS-USAGE-DAY-COUNT
182200             END-IF
182300     END-READ.
182400
182500     IF WS-USAGE-DAY-COUNT >= GPT-DAILY-LIMIT(WS-CURRENT-GROUP-NDX)
182600         MOVE 'USAGE_LIMIT_EXCEEDED' TO ALG-DENIAL-CODE-WORK
182700         STRING 'Daily usage limit reached ('
182800                WS-USAGE-DAY-COUNT   DELIMITED BY SIZE
182900                '/'                  DELIMITED BY SIZE
183000                GPT-DAILY-LIMIT(WS-CURRENT-GROUP-NDX)
183100                                     DELIMITED BY SIZE
183200                ')'                  DELIMITED BY SIZE
183300                INTO ALG-MESSAGE-WORK
183400         END-STRING
183500         ADD 1 TO WS-DENY-USAGELIMIT
183600         SET  SWIPE-DENIED TO TRUE
183700     END-IF.
183800 F00-EXIT.
183900     EXIT.
184000
184100******************************************************************
184200*    F10 - ROLL THE DAY/WEEK/MONTH WINDOWS AND INCREMENT USAGE     *
184300*    ONLY RUN WHEN THE GROUP CARRIES A DAILY LIMIT, PER SPEC.      *
184400******************************************************************
184500 F10-INCREMENT-USAGE.                                             DLC9304
184600     IF WS-CURRENT-GROUP-NDX = ZERO
184700         GO TO F10-EXIT
184800     END-IF.
184900     IF GPT-DAILY-LIMIT(WS-CURRENT-GROUP-NDX) = ZERO
185000         GO TO F10-EXIT
185100     END-IF.
185200     IF REPORT-ONLY-RUN
185300         GO TO F10-EXIT
185400     END-IF.
185500
185600     IF NOT UCT-WAS-FOUND
185700         MOVE ZERO TO UCT-DAY-COUNT UCT-WEEK-COUNT UCT-MONTH-COUNT
185800         MOVE ZERO TO UCT-DAY-DATE UCT-WEEK-YEAR UCT-WEEK-NUMBER
185900                      UCT-MONTH-KEY
186000     END-IF.
186100
186200     IF UCT-DAY-DATE NOT = WS-RUN-DATE
186300         MOVE WS-RUN-DATE TO UCT-DAY-DATE
186400         MOVE ZERO TO UCT-DAY-COUNT
186500     END-IF.
186600     ADD 1 TO UCT-DAY-COUNT.
186700
186800     PERFORM H97-CALC-ISO-WEEK THRU H97-EXIT.
186900     IF UCT-WEEK-YEAR NOT = WS-TODAY-WEEK-YEAR
187000       OR UCT-WEEK-NUMBER NOT = WS-TODAY-WEEK-NUMBER
187100         MOVE WS-TODAY-WEEK-YEAR   TO UCT-WEEK-YEAR
187200         MOVE WS-TODAY-WEEK-NUMBER TO UCT-WEEK-NUMBER
187300         MOVE ZERO TO UCT-WEEK-COUNT
187400     END-IF.
187500     ADD 1 TO UCT-WEEK-COUNT.
187600
187700     COMPUTE WS-TODAY-MONTH-KEY = WS-RUN-CCYY * 100 + WS-RUN-MM.
187800     IF UCT-MONTH-KEY NOT = WS-TODAY-MONTH-KEY
187900         MOVE WS-TODAY-MONTH-KEY TO UCT-MONTH-KEY
188000         MOVE ZERO TO UCT-MONTH-COUNT
188100     END-IF.
188200     ADD 1 TO UCT-MONTH-COUNT.
188300
188400     MOVE 13 TO VSUB.
188500     IF UCT-WAS-FOUND
188600         REWRITE USAGE-COUNTER-RECORD
188700     ELSE
188800         WRITE USAGE-COUNTER-RECORD
188900     END-IF.
189000     PERFORM B90-CHECK-STATUS.
189100     ADD 1 TO WS-USAGE-UPDATED.
189200 F10-EXIT.
189300     EXIT.
189400
189500******************************************************************
189600*    H97 - APPROXIMATE ISO WEEK NUMBER FOR TODAY'S RUN DATE        *
189700*    (SIMPLIFIED - DOES NOT ADJUST THE WEEK-YEAR AT YEAR-END       *
189800*    BOUNDARIES, ACCEPTABLE FOR THIS REPORT'S PURPOSES.)           *
189900******************************************************************
190000 H97-CALC-ISO-WEEK.                                               DLC9304
190100     MOVE WS-RUN-CCYY TO JDN-CCYY.
190200     MOVE 1           TO JDN-MM.
190300     MOVE 1           TO JDN-DD.
190400     PERFORM H90-CALC-JDN.
190500     COMPUTE JDN-DIVQUOT = (WS-RUN-JDN - JDN-RESULT) / 7.
190600     ADD 1 TO JDN-DIVQUOT.
190700     MOVE WS-RUN-CCYY   TO WS-TODAY-WEEK-YEAR.
190800     MOVE JDN-DIVQUOT   TO WS-TODAY-WEEK-NUMBER.
190900 H97-EXIT.
191000     EXIT.
191100
191200******************************************************************
191300*    H90 - CONVERT A CCYYMMDD DATE TO A JULIAN DAY NUMBER (JDN)    *
191400******************************************************************
191500 H90-CALC-JDN.
191600     COMPUTE JDN-A = (14 - JDN-MM) / 12.
191700     COMPUTE JDN-Y = JDN-CCYY + 4800 - JDN-A.
191800     COMPUTE JDN-M = JDN-MM + (12 * JDN-A) - 3.
191900     COMPUTE JDN-RESULT =
192000         JDN-DD
192100         + ((153 * JDN-M) + 2) / 5
192200         + (365 * JDN-Y)
192300         + (JDN-Y / 4)
192400         - (JDN-Y / 100)
192500         + (JDN-Y / 400)
192600         - 32045.
192700
192800******************************************************************
192900*    H93 - DAY-OF-WEEK NUMBER FOR JDN-RESULT (1=SUNDAY..7=SATURDAY)*
193000******************************************************************
193100 H93-CALC-DOW-NUM.
193200     ADD 1 TO JDN-RESULT GIVING JDN-DIVQUOT.
193300     DIVIDE JDN-DIVQUOT BY 7 GIVING JDN-DIVQUOT
193400                              REMAINDER JDN-DIVREM.
193500     ADD 1 TO JDN-DIVREM.
193600     MOVE JDN-DIVREM TO JDN-RESULT.
193700
193800******************************************************************
193900*    E00 - REWRITE THE BADGE MASTER FROM THE TABLE ENTRY           *
194000******************************************************************
194100 E00-REWRITE-BADGE.
194200     IF REPORT-ONLY-RUN
194300         GO TO E00-EXIT
194400     END-IF.
194500     MOVE 1 TO VSUB.
194600     MOVE BDT-BADGE-ID(WS-CURRENT-BADGE-NDX)  TO BDG-BADGE-ID.
194700     READ BADGE-FILE
194800         KEY IS BDG-BADGE-ID
194900         INVALID KEY
195000             NEXT SENTENCE
195100         NOT INVALID KEY
195200             MOVE BDT-USER-ID(WS-CURRENT-BADGE-NDX)  TO
195300                                                    BDG-USER-ID
195400             MOVE BDT-EXPIRATION(WS-CURRENT-BADGE-NDX) TO
195500                                              BDG-EXPIRATION-DATE
195600             MOVE BDT-ACTIVE-FLAG(WS-CURRENT-BADGE-NDX) TO
195700                                                 BDG-ACTIVE-FLAG
195800             MOVE BDT-ZONE-ID(WS-CURRENT-BADGE-NDX)  TO
195900                                              BDG-CURRENT-ZONE-ID
196000             MOVE BDT-REQUIRES-UPDATE(WS-CURRENT-BADGE-NDX) TO
196100                                              BDG-REQUIRES-UPDATE
196200             MOVE BDT-UPDATE-DUE-DATE(WS-CURRENT-BADGE-NDX) TO
196300                                              BDG-UPDATE-DUE-DATE
196400             MOVE BDT-UPDATE-GRACE-END(WS-CURRENT-BADGE-NDX) TO
196500                                             BDG-UPDATE-GRACE-END
196600             MOVE BDT-LAST-UPDATE-TS(WS-CURRENT-BADGE-NDX) TO
196700                                              BDG-LAST-UPDATE-TIME
196800             REWRITE BADGE-RECORD
196900             PERFORM B90-CHECK-STATUS
197000             ADD 1 TO WS-BADGES-UPDATED
197100     END-READ.
197200 E00-EXIT.
197300     EXIT.
197400
197500******************************************************************
197600*    E10 - WRITE / UPDATE THE ACCESS HISTORY MASTER (LATEST WINS) *
197700******************************************************************
197800 E10-WRITE-HISTORY.
197900     IF REPORT-ONLY-RUN
198000         GO TO E10-EXIT
198100     END-IF.
198200     MOVE WS-SWP-BADGE-ID   TO AHS-BADGE-ID.
198300     MOVE WS-CURRENT-ZONE   TO AHS-FROM-ZONE-ID.
198400     MOVE RST-TO-ZONE-ID(WS-CURRENT-RESOURCE-NDX)
198500                            TO AHS-TO-ZONE-ID.
198600     MOVE RST-RESOURCE-ID(WS-CURRENT-RESOURCE-NDX)
198700                            TO AHS-RESOURCE-ID.
198800     MOVE 'GRANTED'         TO AHS-RESULT.
198900     MOVE WS-SWP-TIMESTAMP  TO AHS-ACCESS-TIME.
199000     MOVE 12 TO VSUB.
199100     IF AHS-WAS-FOUND
199200         REWRITE ACCESS-HISTORY-RECORD
199300     ELSE
199400         WRITE ACCESS-HISTORY-RECORD
199500     END-IF.
199600     PERFORM B90-CHECK-STATUS.
199700     ADD 1 TO WS-HISTORY-WRITTEN.
199800 E10-EXIT.
199900     EXIT.
200000
200100******************************************************************
200200*    C90 - WRITE ACCESS LOG RECORD                                 *
200300******************************************************************
200400 C90-WRITE-ACCESS-LOG.
200500     MOVE WS-SWP-TIMESTAMP  TO ALG-LOG-TIMESTAMP.
200600     MOVE WS-SWP-BADGE-ID   TO ALG-BADGE-ID.
200700     MOVE WS-SWP-READER-ID  TO ALG-READER-ID.
200800     IF RESOURCE-WAS-FOUND
200900         MOVE RST-RESOURCE-ID(WS-CURRENT-RESOURCE-NDX) TO
201000                                                  ALG-RESOURCE-ID
201100     ELSE
201200         MOVE SPACES TO ALG-RESOURCE-ID
201300     END-IF.
201400     IF BADGE-WAS-FOUND
201500         MOVE BDT-USER-ID(WS-CURRENT-BADGE-NDX) TO ALG-USER-ID
201600     ELSE
201700         MOVE SPACES TO ALG-USER-ID
201800     END-IF.
201900     IF SWIPE-GRANTED
202000         SET  ALG-WAS-GRANTED TO TRUE
202100     ELSE
202200         SET  ALG-WAS-DENIED  TO TRUE
202300     END-IF.
202400     MOVE ALG-DENIAL-CODE-WORK TO ALG-DENIAL-REASON.
202500     MOVE ALG-MESSAGE-WORK     TO ALG-MESSAGE.
202600     IF RESOURCE-WAS-FOUND
202700         MOVE RST-FROM-ZONE-ID(WS-CURRENT-RESOURCE-NDX) TO
202800                                                 ALG-FROM-ZONE-ID
202900         MOVE RST-TO-ZONE-ID(WS-CURRENT-RESOURCE-NDX) TO
203000                                                   ALG-TO-ZONE-ID
203100     ELSE
203200         MOVE SPACES TO ALG-FROM-ZONE-ID ALG-TO-ZONE-ID
203300     END-IF.
203400     MOVE 10 TO VSUB.
203500     WRITE ACCESS-LOG-RECORD.
203600     PERFORM B90-CHECK-STATUS.
203700 C90-EXIT.
203800     EXIT.
203900
204000******************************************************************
204100*    K00 - BUILD AND WRITE THE AUDIT CSV EXTRACT LINE              *
204200******************************************************************
204300 K00-WRITE-CSV-LINE.                                              RJH9401
204400     MOVE SPACES TO CSV-BUILD-AREA.
204500     STRING WS-SWP-CCYY '-' WS-SWP-MM '-' WS-SWP-DD
204600            DELIMITED BY SIZE INTO CSV-DATE
204700     END-STRING.
204800     MOVE WS-DAY-NAME(WS-SWP-DOW-NUM) TO CSV-DAY-NAME.
204900     STRING WS-SWP-HH ':' WS-SWP-MN ':' WS-SWP-SS
205000            DELIMITED BY SIZE INTO CSV-TIME
205100     END-STRING.
205200     MOVE WS-SWP-BADGE-ID  TO CSV-BADGE-CODE.
205300     MOVE WS-SWP-READER-ID TO CSV-READER-CODE.
205400     IF RESOURCE-WAS-FOUND
205500         MOVE RST-RESOURCE-ID(WS-CURRENT-RESOURCE-NDX) TO
205600                                                  CSV-RESOURCE-ID
205700     ELSE
205800         MOVE SPACES TO CSV-RESOURCE-ID
205900     END-IF.
206000     IF BADGE-WAS-FOUND
206100         MOVE BDT-USER-ID(WS-CURRENT-BADGE-NDX) TO CSV-USER-ID
206200         PERFORM K10-FIND-USER-NAME THRU K10-EXIT
206300     ELSE
206400         MOVE SPACES  TO CSV-USER-ID
206500         MOVE 'Unknown' TO CSV-USER-NAME
206600     END-IF.
206700     IF SWIPE-GRANTED
206800         MOVE 'GRANTED' TO CSV-RESULT
206900     ELSE
207000         MOVE 'DENIED'  TO CSV-RESULT
207100     END-IF.
207200     MOVE CSV-BUILD-AREA TO CSV-DETAIL-LINE.
207300     WRITE AUDIT-CSV-RECORD FROM CSV-DETAIL-LINE.
207400 K00-EXIT.
207500     EXIT.
207600
207700******************************************************************
207800*    K10 - LOOK UP "FIRST:LAST" NAME OF THE BADGE'S OWNING USER    *
207900******************************************************************
208000 K10-FIND-USER-NAME.
208100     MOVE 'Unknown' TO CSV-USER-NAME.
208200     PERFORM K10-TEST-USER THRU K10-TEST-USER-EXIT
208300         VARYING UST-SUB FROM 1 BY 1 UNTIL UST-SUB > UST-MAX.
208400 K10-EXIT.
208500     EXIT.
208600
208700 K10-TEST-USER.
208800     IF UST-USER-ID(UST-SUB) =
208900           BDT-USER-ID(WS-CURRENT-BADGE-NDX)
209000         STRING UST-FIRST-NAME(UST-SUB) ':'
209100                UST-LAST-NAME(UST-SUB)
209200                DELIMITED BY SIZE INTO CSV-USER-NAME
209300         END-STRING
209400         MOVE UST-MAX TO UST-SUB
209500     END-IF.
209600 K10-TEST-USER-EXIT.
209700     EXIT.
209800
209900******************************************************************
210000*    M00 - END-OF-RUN STATISTICS REPORT                           *
210100*    TWO SORT PASSES OVER THE ACCESS LOG JUST WRITTEN (BADGE-ID,   *
210200*    RESOURCE-ID) FEED A CONTROL-BREAK TALLY THAT KEEPS THE TOP 5  *
210300*    OF EACH - SAME SORT INPUT/OUTPUT PROCEDURE IDIOM USED         *
210400*    ELSEWHERE IN THIS SHOP FOR CONTROL-BREAK REPORTS.             *
210500******************************************************************
210600 M00-STATISTICS-REPORT.                                           TAM9409
210700     DISPLAY SPACES UPON PRINTER.
210800     DISPLAY '========== ACCESS CONTROL STATISTICS REPORT ========'
210900                               UPON PRINTER.
211000     DISPLAY 'RUN DATE .......... ' WS-RUN-DATE UPON PRINTER.
211100     DISPLAY 'DAY OF WEEK ....... ' WS-DAY-NAME(WS-RUN-DOW-NUM)
211200                               UPON PRINTER.
211300     DISPLAY 'RECORDS PROCESSED . ' WS-SWIPES-READ UPON PRINTER.
211400     DISPLAY 'GRANTED ........... ' WS-SWIPES-GRANTED
211500                               UPON PRINTER.
211600     DISPLAY 'DENIED ............ ' WS-SWIPES-DENIED
211700                               UPON PRINTER.
211800     DISPLAY SPACES UPON PRINTER.
211900     DISPLAY 'DENIALS BY REASON' UPON PRINTER.
212000*    RQ17-0198 RJH 09/19/17 - ONLY REASONS ACTUALLY OBSERVED THIS
212100*    RUN (NONZERO COUNT) PRINT A LINE, PER THE STATISTICS SPEC.
212200     IF WS-DENY-NOTFOUND > ZERO
212300         DISPLAY '  NOT_FOUND .............. ' WS-DENY-NOTFOUND
212400                               UPON PRINTER
212500     END-IF.
212600     IF WS-DENY-RDRNOTFND > ZERO
212700         DISPLAY '  READER_NOT_FOUND ....... ' WS-DENY-RDRNOTFND
212800                               UPON PRINTER
212900     END-IF.
213000     IF WS-DENY-RSCNOTFND > ZERO
213100         DISPLAY '  RESOURCE_NOT_FOUND ..... ' WS-DENY-RSCNOTFND
213200                               UPON PRINTER
213300     END-IF.
213400     IF WS-DENY-INACTIVE > ZERO
213500         DISPLAY '  INACTIVE ............... ' WS-DENY-INACTIVE
213600                               UPON PRINTER
213700     END-IF.
213800     IF WS-DENY-UPDATEREQD > ZERO
213900         DISPLAY '  UPDATE_REQUIRED ........ ' WS-DENY-UPDATEREQD
214000                               UPON PRINTER
214100     END-IF.
214200     IF WS-DENY-EXPIRED > ZERO
214300         DISPLAY '  EXPIRED ................ ' WS-DENY-EXPIRED
214400                               UPON PRINTER
214500     END-IF.
214600     IF WS-DENY-NOGROUP > ZERO
214700         DISPLAY '  NO_GROUP ............... ' WS-DENY-NOGROUP
214800                               UPON PRINTER
214900     END-IF.
215000     IF WS-DENY-WRONGZONE > ZERO
215100         DISPLAY '  WRONG_ZONE ............. ' WS-DENY-WRONGZONE
215200                               UPON PRINTER
215300     END-IF.
215400     IF WS-DENY-PRECEDENCE > ZERO
215500         DISPLAY '  PRECEDENCE_VIOLATION ... ' WS-DENY-PRECEDENCE
215600                               UPON PRINTER
215700     END-IF.
215800     IF WS-DENY-NOPERMIT > ZERO
215900         DISPLAY '  NO_PERMISSION .......... ' WS-DENY-NOPERMIT
216000                               UPON PRINTER
216100     END-IF.
216200     IF WS-DENY-USAGELIMIT > ZERO
216300         DISPLAY '  USAGE_LIMIT_EXCEEDED ... ' WS-DENY-USAGELIMIT
216400                               UPON PRINTER
216500     END-IF.
216600     DISPLAY SPACES UPON PRINTER.
216700
216800     SORT SORT-WKFILE1
216900         ON ASCENDING KEY SRT1-BADGE-ID
217000         INPUT PROCEDURE  N10-BADGE-SORT-IN THRU N10-EXIT
217100         OUTPUT PROCEDURE N20-BADGE-SORT-OUT THRU N20-EXIT.
217200
217300     DISPLAY 'TOP 5 BADGES BY SWIPE COUNT' UPON PRINTER.
217400     PERFORM M10-DISPLAY-TOP5 THRU M10-EXIT
217500         VARYING TOP5-NDX FROM 1 BY 1 UNTIL TOP5-NDX > 5.
217600     DISPLAY SPACES UPON PRINTER.
217700
217800     MOVE SPACES TO WS-TOP5-TABLE.
217900
218000     SORT SORT-WKFILE2
218100         ON ASCENDING KEY SRT2-RESOURCE-ID
218200         INPUT PROCEDURE  N30-RESOURCE-SORT-IN THRU N30-EXIT
218300         OUTPUT PROCEDURE N40-RESOURCE-SORT-OUT THRU N40-EXIT.
218400
218500     DISPLAY 'TOP 5 RESOURCES BY SWIPE COUNT' UPON PRINTER.
218600     PERFORM M10-DISPLAY-TOP5 THRU M10-EXIT
218700         VARYING TOP5-NDX FROM 1 BY 1 UNTIL TOP5-NDX > 5.
218800     DISPLAY SPACES UPON PRINTER.
218900     DISPLAY '======================================================'
219000                               UPON PRINTER.
219100 M99-EXIT.
219200     EXIT.
219300
219400 M10-DISPLAY-TOP5.
219500     IF WS-TOP5-COUNT(TOP5-NDX) > ZERO
219600         MOVE WS-TOP5-KEY(TOP5-NDX)   TO PL-KEY
219700         MOVE WS-TOP5-COUNT(TOP5-NDX) TO PL-COUNT-ED
219800         MOVE SPACES TO PL-RANK
219900         DISPLAY WS-PRINT-LINE UPON PRINTER
220000     END-IF.
220100 M10-EXIT.
220200     EXIT.
220300
220400******************************************************************
220500*    N10 - SORT INPUT PROCEDURE - RE-READ THE ACCESS LOG JUST     *
220600*    WRITTEN AND RELEASE ONE SORT RECORD PER LINE, BY BADGE-ID     *
220700******************************************************************
220800 N10-BADGE-SORT-IN.
220900     CLOSE ACCESS-LOG-FILE.
221000     OPEN INPUT ACCESS-LOG-FILE.
221100     MOVE 'N' TO WS-STAT-EOF-SORT.
221200     PERFORM N10-READ-AND-RELEASE THRU N10-READ-AND-RELEASE-EXIT
221300         UNTIL EOF-SORT-FILE.
221400     CLOSE ACCESS-LOG-FILE.
221500     OPEN EXTEND ACCESS-LOG-FILE.
221600 N10-EXIT.
221700     EXIT.
221800
221900 N10-READ-AND-RELEASE.
222000     READ ACCESS-LOG-FILE
222100         AT END
222200             SET EOF-SORT-FILE TO TRUE
222300         NOT AT END
222400             MOVE ALG-BADGE-ID TO SRT1-BADGE-ID
222500             RELEASE SORT-BADGE-RECORD
222600     END-READ.
222700 N10-READ-AND-RELEASE-EXIT.
222800     EXIT.
222900
223000******************************************************************
223100*    N20 - SORT OUTPUT PROCEDURE - CONTROL BREAK ON BADGE-ID,     *
223200*    KEEP RUNNING TOP-5 TABLE OF HIGHEST SWIPE COUNTS              *
223300******************************************************************
223400 N20-BADGE-SORT-OUT.
223500     MOVE 'N' TO WS-STAT-EOF-SORT.
223600     MOVE SPACES TO WS-STAT-LAST-KEY.
223700     MOVE ZERO   TO WS-STAT-THIS-COUNT.
223800     RETURN SORT-WKFILE1
223900         AT END
224000             SET EOF-SORT-FILE TO TRUE
224100     END-RETURN.
224200     PERFORM N20-TALLY-ONE THRU N20-TALLY-ONE-EXIT
224300         UNTIL EOF-SORT-FILE.
224400     IF WS-STAT-LAST-KEY NOT = SPACES
224500         PERFORM N50-POST-TOP5 THRU N50-EXIT
224600     END-IF.
224700 N20-EXIT.
224800     EXIT.
224900
225000 N20-TALLY-ONE.
225100     IF SRT1-BADGE-ID NOT = WS-STAT-LAST-KEY
225200         IF WS-STAT-LAST-KEY NOT = SPACES
225300             PERFORM N50-POST-TOP5 THRU N50-EXIT
225400         END-IF
225500         MOVE SRT1-BADGE-ID TO WS-STAT-LAST-KEY
225600         MOVE ZERO TO WS-STAT-THIS-COUNT
225700     END-IF.
225800     ADD 1 TO WS-STAT-THIS-COUNT.
225900     RETURN SORT-WKFILE1
226000         AT END
226100             SET EOF-SORT-FILE TO TRUE
226200     END-RETURN.
226300 N20-TALLY-ONE-EXIT.
226400     EXIT.
226500
226600******************************************************************
226700*    N30 - SORT INPUT PROCEDURE FOR RESOURCE TALLY                 *
226800******************************************************************
226900 N30-RESOURCE-SORT-IN.
227000     CLOSE ACCESS-LOG-FILE.
227100     OPEN INPUT ACCESS-LOG-FILE.
227200     MOVE 'N' TO WS-STAT-EOF-SORT.
227300     PERFORM N30-READ-AND-RELEASE THRU N30-READ-AND-RELEASE-EXIT
227400         UNTIL EOF-SORT-FILE.
227500     CLOSE ACCESS-LOG-FILE.
227600 N30-EXIT.
227700     EXIT.
227800
227900 N30-READ-AND-RELEASE.
228000     READ ACCESS-LOG-FILE
228100         AT END
228200             SET EOF-SORT-FILE TO TRUE
228300         NOT AT END
228400             IF ALG-RESOURCE-ID NOT = SPACES
228500                 MOVE ALG-RESOURCE-ID TO SRT2-RESOURCE-ID
228600                 RELEASE SORT-RESOURCE-RECORD
228700             END-IF
228800     END-READ.
228900 N30-READ-AND-RELEASE-EXIT.
229000     EXIT.
229100
229200******************************************************************
229300*    N40 - SORT OUTPUT PROCEDURE FOR RESOURCE TALLY                *
229400******************************************************************
229500 N40-RESOURCE-SORT-OUT.
229600     MOVE 'N' TO WS-STAT-EOF-SORT.
229700     MOVE SPACES TO WS-STAT-LAST-KEY.
229800     MOVE ZERO   TO WS-STAT-THIS-COUNT.
229900     RETURN SORT-WKFILE2
230000         AT END
230100             SET EOF-SORT-FILE TO TRUE
230200     END-RETURN.
230300     PERFORM N40-TALLY-ONE THRU N40-TALLY-ONE-EXIT
230400         UNTIL EOF-SORT-FILE.
230500     IF WS-STAT-LAST-KEY NOT = SPACES
230600         PERFORM N50-POST-TOP5 THRU N50-EXIT
230700     END-IF.
230800 N40-EXIT.
230900     EXIT.
231000
231100 N40-TALLY-ONE.
231200     IF SRT2-RESOURCE-ID NOT = WS-STAT-LAST-KEY
231300         IF WS-STAT-LAST-KEY NOT = SPACES
231400             PERFORM N50-POST-TOP5 THRU N50-EXIT
231500         END-IF
231600         MOVE SRT2-RESOURCE-ID TO WS-STAT-LAST-KEY
231700         MOVE ZERO TO WS-STAT-THIS-COUNT
231800     END-IF.
231900     ADD 1 TO WS-STAT-THIS-COUNT.
232000     RETURN SORT-WKFILE2
232100         AT END
232200             SET EOF-SORT-FILE TO TRUE
232300     END-RETURN.
232400 N40-TALLY-ONE-EXIT.
232500     EXIT.
232600
232700******************************************************************
232800*    N50 - POST ONE CONTROL-BREAK TOTAL INTO THE TOP-5 TABLE      *
232900*    (SIMPLE INSERTION - TABLE IS ONLY 5 ENTRIES LONG)             *
233000******************************************************************
233100 N50-POST-TOP5.
233200     MOVE ZERO TO WS-TOP5-SUB.
233300     PERFORM N50-FIND-SLOT THRU N50-FIND-SLOT-EXIT
233400         VARYING TOP5-NDX FROM 1 BY 1 UNTIL TOP5-NDX > 5.
233500     IF WS-TOP5-SUB = ZERO
233600         GO TO N50-EXIT
233700     END-IF.
233800     PERFORM N50-SHIFT-DOWN THRU N50-SHIFT-DOWN-EXIT
233900         VARYING WS-TOP5-CMP-SUB FROM 5 BY -1
234000            UNTIL WS-TOP5-CMP-SUB <= WS-TOP5-SUB.
234100     MOVE WS-STAT-LAST-KEY   TO WS-TOP5-KEY(WS-TOP5-SUB).
234200     MOVE WS-STAT-THIS-COUNT TO WS-TOP5-COUNT(WS-TOP5-SUB).
234300 N50-EXIT.
234400     EXIT.
234500
234600 N50-FIND-SLOT.
234700     IF WS-STAT-THIS-COUNT > WS-TOP5-COUNT(TOP5-NDX)
234800       AND WS-TOP5-SUB = ZERO
234900         SET WS-TOP5-SUB TO TOP5-NDX
235000     END-IF.
235100 N50-FIND-SLOT-EXIT.
235200     EXIT.
235300
235400 N50-SHIFT-DOWN.
235500     MOVE WS-TOP5-KEY(WS-TOP5-CMP-SUB - 1) TO
235600                             WS-TOP5-KEY(WS-TOP5-CMP-SUB).
235700     MOVE WS-TOP5-COUNT(WS-TOP5-CMP-SUB - 1) TO
235800                             WS-TOP5-COUNT(WS-TOP5-CMP-SUB).
235900 N50-SHIFT-DOWN-EXIT.
236000     EXIT.
236100
236200******************************************************************
236300*    B20 - TERMINATION                                            *
236400******************************************************************
236500 B20-TERMINATION.
236600     CLOSE USER-FILE
236700           READER-FILE
236800           RESOURCE-FILE
236900           GROUP-FILE
237000           GROUP-RESOURCE-FILE
237100           BADGE-PROFILE-FILE
237200           PROFILE-RULES-FILE
237300           SWIPE-FILE
237400           BADGE-FILE
237500           ACCESS-HISTORY-FILE
237600           USAGE-COUNTER-FILE
237700           ACCESS-LOG-FILE
237800           AUDIT-CSV-FILE.
237900
238000     DISPLAY THIS-PGM ' - MASTERS LOADED: BADGES=' WS-BADGES-LOADED
238100             ' USERS=' WS-USERS-LOADED
238200             ' READERS=' WS-READERS-LOADED UPON PRINTER.
238300     DISPLAY THIS-PGM ' - RULES LOADED=' WS-RULES-LOADED
238400             ' RULES SKIPPED (INVALID)=' WS-RULES-SKIPPED
238500             UPON PRINTER.
238600     DISPLAY THIS-PGM ' - BADGES UPDATED=' WS-BADGES-UPDATED
238700             ' HISTORY=' WS-HISTORY-WRITTEN
238800             ' USAGE=' WS-USAGE-UPDATED UPON PRINTER.
238900
239000     COPY BATCHRTN.
239100 B25-EXIT.
239200     EXIT.
239300
239400******************************************************************
239500*    B90 - CHECK FILE STATUS AFTER EVERY I-O VERB                 *
239600******************************************************************
239700 B90-CHECK-STATUS.
239800     COPY VSMSTATP.
239900 B95-EXIT.
240000     EXIT.
