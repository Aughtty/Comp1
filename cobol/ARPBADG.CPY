000100******************************************************************
000200*    ARPBADG  -  BADGE MASTER RECORD LAYOUT                      *
000300*    ONE RECORD PER ISSUED BADGE.  KEY = BDG-BADGE-ID.            *
000400*    BUILT FROM THE OLD MOTOROLA-STYLE BADGE FILE - 84 BYTES OF   *
000500*    REAL DATA, PADDED TO AN 100 BYTE FIXED RECORD FOR GROWTH.    *
000600******************************************************************
000700 01  BADGE-RECORD.
000800     03  BDG-KEY.
000900         05  BDG-BADGE-ID          PIC  X(10).
001000     03  BDG-USER-ID               PIC  X(10).
001100     03  BDG-EXPIRATION-DATE       PIC  9(08).
001200     03  BDG-EXPIRATION-DATE-R REDEFINES
001300         BDG-EXPIRATION-DATE.
001400         05  BDG-EXP-CCYY          PIC  9(04).
001500         05  BDG-EXP-MM            PIC  9(02).
001600         05  BDG-EXP-DD            PIC  9(02).
001700     03  BDG-ACTIVE-FLAG           PIC  X(01).
001800         88  BDG-IS-ACTIVE                     VALUE 'Y'.
001900         88  BDG-IS-DISABLED                    VALUE 'N'.
002000     03  BDG-CURRENT-ZONE-ID       PIC  X(12).
002100     03  BDG-REQUIRES-UPDATE       PIC  X(01).
002200         88  BDG-UPDATE-REQUIRED               VALUE 'Y'.
002300         88  BDG-UPDATE-NOT-REQUIRED           VALUE 'N'.
002400     03  BDG-UPDATE-DUE-DATE       PIC  9(14).
002500     03  BDG-UPDATE-GRACE-END      PIC  9(14).
002600     03  BDG-LAST-UPDATE-TIME      PIC  9(14).
002700     03  FILLER                    PIC  X(16).
