000100******************************************************************
000200*    ARPUSER  -  USER MASTER RECORD LAYOUT                       *
000300*    ONE RECORD PER BADGE HOLDER.  KEY = USR-USER-ID.             *
000400******************************************************************
000500 01  USER-RECORD.
000600     03  USR-KEY.
000700         05  USR-USER-ID           PIC  X(10).
000800     03  USR-ID-NUMBER             PIC  X(12).
000900     03  USR-FIRST-NAME            PIC  X(20).
001000     03  USR-LAST-NAME             PIC  X(20).
001100     03  USR-GENDER                PIC  X(01).
001200         88  USR-IS-MALE                        VALUE 'M'.
001300         88  USR-IS-FEMALE                      VALUE 'F'.
001400     03  FILLER                    PIC  X(17).
