000100******************************************************************
000200*    ARPGRP   -  RESOURCE GROUP MASTER RECORD LAYOUT             *
000300*    KEY = GRP-GROUP-NAME.  CARRIES THE PER-GROUP DAILY LIMIT.    *
000400******************************************************************
000500 01  GROUP-RECORD.
000600     03  GRP-KEY.
000700         05  GRP-GROUP-NAME        PIC  X(16).
000800     03  GRP-SECURITY-LEVEL        PIC  9(02).
000900     03  GRP-DAILY-LIMIT           PIC  9(04).
001000     03  GRP-DESCRIPTION           PIC  X(30).
001100     03  FILLER                    PIC  X(08).
